000100******************************************************************
000200* PROGRAM:    1-TRACK-VISITS
000300* PURPOSE:    LOCATION TRACKING SWEEP.  APPENDS EACH USER'S
000400*             CURRENT-POSITION FEED RECORD TO THAT USER'S
000500*             VISITED-LOCATION HISTORY.  MUST RUN BEFORE THE
000600*             REWARDS STEP - HISTORY HAS TO BE CURRENT.
000700* TECTONICS:  COBOL, LINE SEQUENTIAL FILES, NO SORT REQUIRED -
000800*             BOTH INPUTS ARRIVE PRE-SORTED BY USER ID.
000900******************************************************************
001000 IDENTIFICATION DIVISION.
001100 PROGRAM-ID.              1-TRACK-VISITS.
001200 AUTHOR.                  R H MASON.
001300 INSTALLATION.            SUMMIT LEISURE SYSTEMS - DATA CENTER.
001400 DATE-WRITTEN.            04/14/1986.
001500 DATE-COMPILED.
001600 SECURITY.                COMPANY CONFIDENTIAL - INTERNAL USE
001700                           ONLY.  NOT FOR DISTRIBUTION.
001800******************************************************************
001900*    CHANGE LOG
002000*    ----------
002100*    04/14/1986  RHM  TG-0010  ORIGINAL PROGRAM - REPLACES THE    TG0010
002200*                              MANUAL LOG-BOOK POSTING RUN.
002300*    11/02/1986  RHM  TG-0021  FIXED A CASE WHERE A USER WITH NO  TG0021
002400*                              PRIOR HISTORY AND NO NEWPOS RECORD
002500*                              WAS DROPPED FROM THE MERGE.
002600*    09/22/1988  DLK  TG-0114  NO CHANGE - REVIEWED FOR TRIP-DAYS TG0114
002700*                              PROJECT, THIS STEP NOT AFFECTED.
002800*    04/04/1991  RHM  TG-0238  ADDED THE JOBTOTS CONTROL RECORD   TG0238
002900*                              SO THE FINAL REPORT COULD PRINT
003000*                              THE POSITIONS-TRACKED TOTAL.
003100*    02/17/1999  BTS  TG-0561  Y2K REVIEW - VIS-TS/NPS-TS CARRY   TG0561
003200*                              FULL 4-DIGIT YEARS.  NO CHANGE.
003300*    06/09/2003  JLC  TG-0742  RAISED THE SENTINEL KEY FROM       TG0742
003400*                              099999 TO 999999 - USER-ID RANGE
003500*                              WAS EXPANDED TO A FULL 6 DIGITS.
003600******************************************************************
003700 ENVIRONMENT DIVISION.
003800 CONFIGURATION SECTION.
003900 SPECIAL-NAMES.
004000     C01 IS TOP-OF-FORM.
004100
004200 INPUT-OUTPUT SECTION.
004300 FILE-CONTROL.
004400
004500*    Visited-location history, sorted by user then sequence.
004600     SELECT VISITS-IN   ASSIGN TO "VISITS"
004700         ORGANIZATION IS LINE SEQUENTIAL.
004800
004900*    Current-position feed, one record per user, sorted by user.
005000     SELECT NEWPOS-IN   ASSIGN TO "NEWPOS"
005100         ORGANIZATION IS LINE SEQUENTIAL.
005200
005300*    Updated history - becomes the VISITS input to later steps.
005400     SELECT VISITS-OUT  ASSIGN TO "VISITSN"
005500         ORGANIZATION IS LINE SEQUENTIAL.
005600
005700*    Job control-total interchange file - this step creates it.
005800     SELECT JOBTOTS-OUT ASSIGN TO "JOBTOTS"
005900         ORGANIZATION IS LINE SEQUENTIAL.
006000
006100******************************************************************
006200 DATA DIVISION.
006300 FILE SECTION.
006400
006500 FD  VISITS-IN.
006600     COPY VISWREC.
006700
006800 FD  NEWPOS-IN.
006900     COPY NPSWREC.
007000
007100 FD  VISITS-OUT.
007200 01  VSO-HISTORY-RECORD.
007300     05  VSO-USER-ID                PIC 9(06).
007400     05  VSO-SEQ                    PIC 9(04).
007500     05  VSO-LAT                    PIC S9(03)V9(06)
007600                                     SIGN LEADING SEPARATE.
007700     05  VSO-LON                    PIC S9(04)V9(06)
007800                                     SIGN LEADING SEPARATE.
007900     05  VSO-TS                     PIC X(14).
008000
008100 FD  JOBTOTS-OUT.
008200     COPY JCTWREC.
008300
008400******************************************************************
008500 WORKING-STORAGE SECTION.
008600*
008700*    END-OF-FILE SWITCHES - CARRIED AS STANDALONE 77-LEVELS,
008800*    THE WAY THIS SHOP HAS ALWAYS FLAGGED A SEQUENTIAL EOF.
008900*
009000 77  WS-VISITS-EOF-SW           PIC X(01) VALUE SPACE.
009100     88  WS-VISITS-EOF              VALUE 'Y'.
009200 77  WS-NEWPOS-EOF-SW           PIC X(01) VALUE SPACE.
009300     88  WS-NEWPOS-EOF               VALUE 'Y'.
009400
009500 01  WS-MERGE-KEYS.
009600     05  WS-VIS-KEY                 PIC 9(06) VALUE 999999.
009700     05  WS-NP-KEY                  PIC 9(06) VALUE 999999.
009800     05  WS-CURRENT-USER            PIC 9(06) VALUE ZERO.
009900*
010000*    EDITED VIEW OF THE CURRENT-USER KEY, FOR THE OPTIONAL
010100*    MERGE-TRACE DISPLAY (UPSI-0 ON).
010200*
010300 01  WS-MERGE-KEYS-R REDEFINES WS-MERGE-KEYS.
010400     05  WS-MK-EDIT             PIC Z(05)9  OCCURS 3.
010500
010600 01  WS-COUNTERS.
010700     05  WS-MAX-SEQ                 PIC S9(04) COMP VALUE ZERO.
010800     05  WS-TRACKED-COUNT           PIC S9(08) COMP VALUE ZERO.
010900     05  FILLER                     PIC X(01) VALUE SPACE.
011000*
011100*    ALTERNATE VIEW USED ONLY WHEN BUILDING THE JOBTOTS RECORD -
011200*    LETS US MOVE BOTH COUNTERS TO THE DISPLAY FORM IN ONE SHOT.
011300*
011400 01  WS-COUNTERS-R REDEFINES WS-COUNTERS.
011500     05  FILLER                 PIC S9(04) COMP.
011600     05  WS-TRACKED-COUNT-X4    PIC S9(08) COMP.
011700
011800******************************************************************
011900 PROCEDURE DIVISION.
012000 MAIN-PROCEDURE.
012100
012200     OPEN INPUT  VISITS-IN NEWPOS-IN
012300     OPEN OUTPUT VISITS-OUT JOBTOTS-OUT
012400
012500     PERFORM 1000-READ-VISIT   THRU 1000-EXIT
012600     PERFORM 1010-READ-NEWPOS  THRU 1010-EXIT
012700
012800     PERFORM 2000-MERGE-ONE-USER THRU 2000-EXIT
012900         UNTIL WS-VISITS-EOF AND WS-NEWPOS-EOF
013000
013100     PERFORM 9000-WRITE-JOBTOT THRU 9000-EXIT
013200
013300     DISPLAY "TRACKALLUSER CALCULATED " WS-TRACKED-COUNT
013400             " VISITED LOCATIONS"
013500
013600     CLOSE VISITS-IN NEWPOS-IN VISITS-OUT JOBTOTS-OUT
013700
013800     PERFORM FIN-PGM
013900     .
014000
014100*===============================================================*
014200*    FILE READS - GO TO THE EOF SWITCH RATHER THAN FALL THROUGH.
014300*===============================================================*
014400
014500 1000-READ-VISIT.
014600     READ VISITS-IN
014700         AT END
014800             SET WS-VISITS-EOF TO TRUE
014900             MOVE 999999 TO WS-VIS-KEY
015000         NOT AT END
015100             MOVE VIS-USER-ID TO WS-VIS-KEY
015200     END-READ
015300     .
015400 1000-EXIT.
015500     EXIT.
015600
015700 1010-READ-NEWPOS.
015800     READ NEWPOS-IN
015900         AT END
016000             SET WS-NEWPOS-EOF TO TRUE
016100             MOVE 999999 TO WS-NP-KEY
016200         NOT AT END
016300             MOVE NPS-USER-ID TO WS-NP-KEY
016400     END-READ
016500     .
016600 1010-EXIT.
016700     EXIT.
016800
016900*===============================================================*
017000*    ONE PASS OF THIS PARAGRAPH DISPOSES OF ONE USER - EITHER
017100*    THE LOWEST KEY STILL ON VISITS-IN, ON NEWPOS-IN, OR BOTH
017200*    WHEN THEY MATCH.
017300*===============================================================*
017400
017500 2000-MERGE-ONE-USER.
017600     IF WS-VIS-KEY < WS-NP-KEY
017700         MOVE WS-VIS-KEY TO WS-CURRENT-USER
017800     ELSE
017900         MOVE WS-NP-KEY  TO WS-CURRENT-USER
018000     END-IF
018100
018200     MOVE ZERO TO WS-MAX-SEQ
018300
018400     IF WS-VIS-KEY = WS-CURRENT-USER
018500         PERFORM 2100-COPY-ONE-VISIT THRU 2100-EXIT
018600             UNTIL WS-VISITS-EOF
018700                OR WS-VIS-KEY NOT = WS-CURRENT-USER
018800     END-IF
018900
019000     IF WS-NP-KEY = WS-CURRENT-USER
019100         PERFORM 2200-APPEND-NEW-VISIT THRU 2200-EXIT
019200         PERFORM 1010-READ-NEWPOS THRU 1010-EXIT
019300     END-IF
019400     .
019500 2000-EXIT.
019600     EXIT.
019700
019800 2100-COPY-ONE-VISIT.
019900     MOVE VIS-SEQ TO WS-MAX-SEQ
020000
020100     MOVE VIS-USER-ID    TO VSO-USER-ID
020200     MOVE VIS-SEQ        TO VSO-SEQ
020300     MOVE VIS-LAT        TO VSO-LAT
020400     MOVE VIS-LON        TO VSO-LON
020500     MOVE VIS-TS         TO VSO-TS
020600
020700     WRITE VSO-HISTORY-RECORD
020800
020900     PERFORM 1000-READ-VISIT THRU 1000-EXIT
021000     .
021100 2100-EXIT.
021200     EXIT.
021300
021400*===============================================================*
021500*    R7 - APPEND SEMANTICS.  A TRACKED POSITION NEVER REPLACES
021600*    HISTORY.  IT GETS THE NEXT SEQUENCE NUMBER, WHICH IS 1 IF
021700*    WS-MAX-SEQ WAS LEFT AT ZERO (NO PRIOR HISTORY COPIED ABOVE).
021800*===============================================================*
021900
022000 2200-APPEND-NEW-VISIT.
022100     ADD 1 TO WS-MAX-SEQ
022200
022300     MOVE NPS-USER-ID        TO VSO-USER-ID
022400     MOVE WS-MAX-SEQ         TO VSO-SEQ
022500     MOVE NPS-LAT            TO VSO-LAT
022600     MOVE NPS-LON            TO VSO-LON
022700     MOVE NPS-TS             TO VSO-TS
022800
022900     WRITE VSO-HISTORY-RECORD
023000
023100     ADD 1 TO WS-TRACKED-COUNT
023200     .
023300 2200-EXIT.
023400     EXIT.
023500
023600*===============================================================*
023700*    JOB CONTROL TOTAL - READ BY THE FINAL REPORT STEP.
023800*===============================================================*
023900
024000 9000-WRITE-JOBTOT.
024100     MOVE SPACES         TO JCT-CONTROL-TOTAL-RECORD
024200     SET JCT-STEP-TRACKING TO TRUE
024300     MOVE WS-TRACKED-COUNT TO JCT-COUNT-1
024400     MOVE ZERO             TO JCT-COUNT-2
024500     MOVE ZERO             TO JCT-AMOUNT
024600     WRITE JCT-CONTROL-TOTAL-RECORD
024700     .
024800 9000-EXIT.
024900     EXIT.
025000
025100*===============================================================*
025200 FIN-PGM.
025300     STOP RUN.
025400*===============================================================*
