000100******************************************************************
000200* COPYBOOK       PNTWREC
000300* DESCRIPTION     PER-USER CUMULATIVE POINTS INTERCHANGE RECORD
000400*                 (INTERNAL FILE: POINTS - NOT A SPEC-LEVEL
000500*                 OUTPUT, A STAGING FILE BETWEEN JOB STEPS)
000600* MAINTAINED BY   APPLICATIONS - PACKAGE PRICING
000700******************************************************************
000800*    CHANGE LOG
000900*    ----------
001000*    09/22/1988  DLK  TG-0114  ORIGINAL LAYOUT - CARRIES THE      TG0114
001100*                              REWARDS STEP'S RUNNING POINT
001200*                              TOTAL FORWARD TO THE PRICING STEP
001300*                              SO PRICING DOES NOT HAVE TO
001400*                              RE-READ THE REWARDS FILE.
001500*    04/04/1991  RHM  TG-0236  WIDENED PNT-POINTS FROM 9(4) TO    TG0236
001600*                              9(6) - HEAVY TRAVELLERS WERE
001700*                              OVERFLOWING FOUR DIGITS.
001800******************************************************************
001900*    ONE RECORD PER USER, WRITTEN BY PHASE2-REWARD IN USER-ID
002000*    SEQUENCE, READ BY PHASE3-DEALS IN THE SAME SEQUENCE.
002100******************************************************************
002200 01  PNT-POINTS-RECORD.
002300     05  PNT-USER-ID                PIC 9(06).
002400     05  PNT-POINTS                 PIC 9(06).
002500     05  FILLER                     PIC X(08).
