000100******************************************************************
000200* PROGRAM:    4-NEAR-REPORT
000300* PURPOSE:    NEARBY-ATTRACTIONS REPORT AND JOB SUMMARY TRAILER.
000400*             FOR EACH USER, RANKS ALL ATTRACTIONS BY DISTANCE
000500*             FROM THE USER'S LAST VISITED LOCATION AND PRINTS
000600*             THE FIVE CLOSEST.  CLOSES OUT THE JOB BY READING
000700*             THE CONTROL-TOTAL FILE THE EARLIER THREE STEPS
000800*             BUILT AND PRINTING THE GRAND TOTALS.
000900* TECTONICS:  COBOL, LINE SEQUENTIAL FILES, ATTRACTION TABLE
001000*             HELD IN WORKING-STORAGE, NO SORT REQUIRED.
001100******************************************************************
001200 IDENTIFICATION DIVISION.
001300 PROGRAM-ID.              4-NEAR-REPORT.
001400 AUTHOR.                  R H MASON.
001500 INSTALLATION.            SUMMIT LEISURE SYSTEMS - DATA CENTER.
001600 DATE-WRITTEN.            05/09/1986.
001700 DATE-COMPILED.
001800 SECURITY.                COMPANY CONFIDENTIAL - INTERNAL USE
001900                           ONLY.  NOT FOR DISTRIBUTION.
002000******************************************************************
002100*    CHANGE LOG
002200*    ----------
002300*    05/09/1986  RHM  TG-0013  ORIGINAL PROGRAM.                  TG0013
002400*    11/02/1986  RHM  TG-0024  A USER WITH NO HISTORY IS NOW      TG0024
002500*                              PRINTED AS A SKIP LINE AND COUNTED
002600*                              IN THE TRAILER, RATHER THAN JUST
002700*                              DROPPED SILENTLY.
002800*    09/22/1988  DLK  TG-0116  RANKING NOW A TRUE SELECTION SORT  TG0116
002900*                              OVER THE FULL CATALOGUE - THE OLD
003000*                              FIRST-FIVE-SEEN LOGIC WAS WRONG
003100*                              ONCE THE CATALOGUE PASSED FIVE
003200*                              ENTRIES.
003300*    04/04/1991  RHM  TG-0241  ADDED THE JOB SUMMARY TRAILER -    TG0241
003400*                              READS JOBTOTS BUILT BY THE THREE
003500*                              EARLIER STEPS.
003600*    02/17/1999  BTS  TG-0561  Y2K REVIEW - RUN-DATE HEADING NOW  TG0561
003700*                              SHOWS A FULL 4-DIGIT YEAR.
003800*    06/09/2003  JLC  TG-0745  RAISED ATT-TABLE FROM OCCURS 100   TG0745
003900*                              TO OCCURS 200 TO MATCH THE REWARDS
004000*                              STEP'S CATALOGUE SIZE.
004100*    11/05/2004  JLC  TG-0772  ARCCOS NOW DONE BY BISECTION - SAMETG0772
004200*                              FIX AS 2-REWARD-CALC (TG-0771).
004300******************************************************************
004400 ENVIRONMENT DIVISION.
004500 CONFIGURATION SECTION.
004600 SPECIAL-NAMES.
004700     C01 IS TOP-OF-FORM.
004800
004900 INPUT-OUTPUT SECTION.
005000 FILE-CONTROL.
005100
005200     SELECT USERS-IN     ASSIGN TO "USERS"
005300         ORGANIZATION IS LINE SEQUENTIAL.
005400
005500     SELECT VISITS-IN    ASSIGN TO "VISITSN"
005600         ORGANIZATION IS LINE SEQUENTIAL.
005700
005800     SELECT ATTRACT-IN   ASSIGN TO "ATTRACT"
005900         ORGANIZATION IS LINE SEQUENTIAL.
006000
006100     SELECT JOBTOTS-IN   ASSIGN TO "JOBTOTS"
006200         ORGANIZATION IS LINE SEQUENTIAL.
006300
006400     SELECT NEARRPT-OUT  ASSIGN TO "NEARRPT"
006500         ORGANIZATION IS LINE SEQUENTIAL.
006600
006700******************************************************************
006800 DATA DIVISION.
006900 FILE SECTION.
007000
007100 FD  USERS-IN.
007200     COPY USRWREC.
007300
007400 FD  VISITS-IN.
007500     COPY VISWREC.
007600
007700 FD  ATTRACT-IN.
007800     COPY ATTWREC.
007900
008000 FD  JOBTOTS-IN.
008100     COPY JCTWREC.
008200
008300 FD  NEARRPT-OUT.
008400 01  RPT-LINE                       PIC X(132).
008500
008600******************************************************************
008700 WORKING-STORAGE SECTION.
008800*
008900*    END-OF-FILE SWITCH AND WORKING SUBSCRIPT, CARRIED AS
009000*    STANDALONE 77-LEVELS PER THE SHOP'S USUAL SCRATCH-ITEM HABIT.
009100*
009200 77  WS-JOBTOTS-EOF-SW          PIC X(01) VALUE SPACE.
009300     88  WS-JOBTOTS-EOF             VALUE 'Y'.
009400 77  WS-BEST-SUB                PIC S9(04) COMP VALUE ZERO.
009500
009600*    GREAT-CIRCLE DISTANCE ROUTINE WORKING-STORAGE (R1).
009700     COPY TRGWORK.
009800
009900 01  WS-ATT-TABLE-CONTROL.
010000     05  WS-ATT-COUNT               PIC S9(04) COMP VALUE ZERO.
010100         88  WS-ATT-TABLE-FULL          VALUE 200.
010200     05  WS-ATT-SUB                 PIC S9(04) COMP VALUE ZERO.
010300     05  WS-RANK-SUB                PIC S9(04) COMP VALUE ZERO.
010400     05  WS-SCAN-SUB                PIC S9(04) COMP VALUE ZERO.
010500     05  FILLER                     PIC X(06).
010600
010700 01  WS-ATT-TABLE.
010800     05  WS-ATT-ENTRY OCCURS 200 TIMES
010900                      INDEXED BY WS-ATT-IX.
011000         10  WS-ATT-TAB-ID          PIC 9(04).
011100         10  WS-ATT-TAB-NAME        PIC X(30).
011200         10  WS-ATT-TAB-LAT         PIC S9(03)V9(06).
011300         10  WS-ATT-TAB-LON         PIC S9(04)V9(06).
011400*
011500*    DISTANCE FROM THE CURRENT USER'S LAST POSITION, RECOMPUTED
011600*    FOR EVERY USER.  A RANKED ENTRY IS MARKED WITH THE SENTINEL
011700*    HIGH VALUE BELOW SO IT IS NOT PICKED AGAIN.
011800*
011900 01  WS-ATT-DIST-TABLE.
012000     05  WS-ATT-DIST OCCURS 200 TIMES
012100                     PIC S9(05)V9(02).
012200
012300 01  WS-RANK-WORK.
012400     05  WS-BEST-VALUE              PIC S9(05)V9(02).
012500     05  WS-BEST-DIST               PIC S9(05)V9(02).
012600     05  WS-RANK-POINTS-PRODUCT     PIC S9(08) COMP.
012700     05  WS-RANK-POINTS-QUOTIENT    PIC S9(08) COMP.
012800     05  WS-RANK-POINTS-REMAINDER   PIC S9(04) COMP.
012900
013000 01  WS-EOF-SWITCHES.
013100     05  WS-USERS-EOF-SW            PIC X(01) VALUE SPACE.
013200         88  WS-USERS-EOF               VALUE 'Y'.
013300     05  WS-VISITS-EOF-SW           PIC X(01) VALUE SPACE.
013400         88  WS-VISITS-EOF               VALUE 'Y'.
013500     05  FILLER                     PIC X(02).
013600
013700 01  WS-MERGE-KEYS.
013800     05  WS-USR-KEY                 PIC 9(06) VALUE 999999.
013900     05  WS-VIS-KEY                 PIC 9(06) VALUE 999999.
014000 01  WS-MERGE-KEYS-R REDEFINES WS-MERGE-KEYS.
014100     05  WS-MK-EDIT             PIC Z(05)9  OCCURS 2.
014200
014300 01  WS-USER-WORK.
014400     05  WS-CURRENT-USER            PIC 9(06) VALUE ZERO.
014500     05  WS-HAS-VISIT-SW            PIC X(01) VALUE 'N'.
014600         88  WS-HAS-VISIT               VALUE 'Y'.
014700     05  WS-LAST-LAT                PIC S9(03)V9(06).
014800     05  WS-LAST-LON                PIC S9(04)V9(06).
014900
015000 01  WS-REPORT-COUNTERS.
015100     05  WS-USERS-REPORTED          PIC S9(08) COMP VALUE ZERO.
015200     05  WS-USERS-SKIPPED           PIC S9(08) COMP VALUE ZERO.
015300     05  WS-POSITIONS-TRACKED       PIC S9(08) COMP VALUE ZERO.
015400     05  WS-REWARDS-AWARDED         PIC S9(08) COMP VALUE ZERO.
015500     05  WS-DEALS-COUNT             PIC S9(08) COMP VALUE ZERO.
015600     05  WS-DEALS-VALUE             PIC S9(09)V9(02)
015700                                     VALUE ZERO.
015800     05  FILLER                     PIC X(04).
015900
016000 01  WS-RUN-DATE-FEED.
016100     05  WS-RUN-YY                  PIC 9(02).
016200     05  WS-RUN-MM                  PIC 9(02).
016300     05  WS-RUN-DD                  PIC 9(02).
016400
016500*===============================================================*
016600*    PRINT LINE LAYOUTS - EACH IS MOVED INTO RPT-LINE JUST
016700*    BEFORE ITS WRITE.
016800*===============================================================*
016900
017000 01  RPT-PAGE-HEADING.
017100     05  FILLER                     PIC X(01) VALUE SPACE.
017200     05  FILLER                     PIC X(43)
017300             VALUE "SUMMIT LEISURE SYSTEMS - NEARBY ATTRACTIONS".
017400     05  FILLER                     PIC X(17) VALUE SPACES.
017500     05  FILLER                     PIC X(09) VALUE "RUN DATE ".
017600     05  RPH-RUN-MM                 PIC 99.
017700     05  FILLER                     PIC X(01) VALUE "/".
017800     05  RPH-RUN-DD                 PIC 99.
017900     05  FILLER                     PIC X(01) VALUE "/".
018000     05  RPH-RUN-YY                 PIC 99.
018100     05  FILLER                     PIC X(54) VALUE SPACES.
018200
018300 01  RPT-COLUMN-HEADING.
018400     05  FILLER                     PIC X(02) VALUE SPACES.
018500     05  FILLER                     PIC X(04) VALUE "RANK".
018600     05  FILLER                     PIC X(02) VALUE SPACES.
018700     05  FILLER                     PIC X(30) VALUE
018800             "ATTRACTION NAME".
018900     05  FILLER                     PIC X(02) VALUE SPACES.
019000     05  FILLER                     PIC X(12) VALUE "LATITUDE".
019100     05  FILLER                     PIC X(01) VALUE SPACE.
019200     05  FILLER                     PIC X(13) VALUE "LONGITUDE".
019300     05  FILLER                     PIC X(01) VALUE SPACE.
019400     05  FILLER                     PIC X(07) VALUE "MILES".
019500     05  FILLER                     PIC X(02) VALUE SPACES.
019600     05  FILLER                     PIC X(03) VALUE "PTS".
019700     05  FILLER                     PIC X(53) VALUE SPACES.
019800
019900 01  RPT-USER-HEADING.
020000     05  FILLER                     PIC X(01) VALUE SPACE.
020100     05  FILLER                     PIC X(06) VALUE "USER  ".
020200     05  RUH-USER-ID                PIC 9(06).
020300     05  FILLER                     PIC X(02) VALUE SPACES.
020400     05  RUH-USER-NAME              PIC X(20).
020500     05  FILLER                     PIC X(02) VALUE SPACES.
020600     05  FILLER                     PIC X(14) VALUE
020700             "LAST POSITION ".
020800     05  RUH-LAST-LAT               PIC -999.999999.
020900     05  FILLER                     PIC X(01) VALUE SPACE.
021000     05  RUH-LAST-LON               PIC -9999.999999.
021100     05  FILLER                     PIC X(57) VALUE SPACES.
021200
021300 01  RPT-SKIP-LINE.
021400     05  FILLER                     PIC X(01) VALUE SPACE.
021500     05  FILLER                     PIC X(06) VALUE "USER  ".
021600     05  RSL-USER-ID                PIC 9(06).
021700     05  FILLER                     PIC X(02) VALUE SPACES.
021800     05  RSL-USER-NAME              PIC X(20).
021900     05  FILLER                     PIC X(02) VALUE SPACES.
022000     05  FILLER                     PIC X(45) VALUE
022100             "*** SKIPPED - NO VISITED-LOCATION HISTORY ***".
022200     05  FILLER                     PIC X(50) VALUE SPACES.
022300
022400 01  RPT-DETAIL-LINE.
022500     05  FILLER                     PIC X(01) VALUE SPACE.
022600     05  RDL-RANK                   PIC Z9.
022700     05  FILLER                     PIC X(04) VALUE SPACES.
022800     05  RDL-ATT-NAME               PIC X(30).
022900     05  FILLER                     PIC X(02) VALUE SPACES.
023000     05  RDL-ATT-LAT                PIC -9999.999999.
023100     05  FILLER                     PIC X(01) VALUE SPACE.
023200     05  RDL-ATT-LON                PIC -99999.999999.
023300     05  FILLER                     PIC X(01) VALUE SPACE.
023400     05  RDL-DISTANCE               PIC ZZZ9.99.
023500     05  FILLER                     PIC X(02) VALUE SPACES.
023600     05  RDL-POINTS                 PIC ZZ9.
023700     05  FILLER                     PIC X(54) VALUE SPACES.
023800
023900 01  RPT-BLANK-LINE                 PIC X(132) VALUE SPACES.
024000
024100 01  RPT-TRAILER-TITLE.
024200     05  FILLER                     PIC X(01) VALUE SPACE.
024300     05  FILLER                     PIC X(30) VALUE
024400             "JOB SUMMARY - GRAND TOTALS".
024500     05  FILLER                     PIC X(101) VALUE SPACES.
024600
024700 01  RPT-TRAILER-LINE.
024800     05  FILLER                     PIC X(01) VALUE SPACE.
024900     05  RTL-LABEL                  PIC X(35).
025000     05  RTL-COUNT                  PIC Z(07)9.
025100     05  FILLER                     PIC X(88) VALUE SPACES.
025200
025300 01  RPT-TRAILER-AMOUNT-LINE.
025400     05  FILLER                     PIC X(01) VALUE SPACE.
025500     05  FILLER                     PIC X(35) VALUE
025600             "TOTAL QUOTED DEAL VALUE          $".
025700     05  RTA-AMOUNT                 PIC Z(06)9.99.
025800     05  FILLER                     PIC X(86) VALUE SPACES.
025900
026000******************************************************************
026100 PROCEDURE DIVISION.
026200 MAIN-PROCEDURE.
026300
026400     OPEN INPUT  USERS-IN VISITS-IN ATTRACT-IN JOBTOTS-IN
026500     OPEN OUTPUT NEARRPT-OUT
026600
026700     ACCEPT WS-RUN-DATE-FEED FROM DATE
026800
026900     PERFORM 1000-LOAD-ATTRACTIONS THRU 1000-EXIT
027000     PERFORM 1100-WRITE-PAGE-HEADING THRU 1100-EXIT
027100
027200     PERFORM 2000-READ-USER  THRU 2000-EXIT
027300     PERFORM 2010-READ-VISIT THRU 2010-EXIT
027400
027500     PERFORM 3000-PROCESS-USER THRU 3000-EXIT
027600         UNTIL WS-USERS-EOF
027700
027800     PERFORM 4000-REPORT-TRAILER THRU 4000-EXIT
027900
028000     CLOSE USERS-IN VISITS-IN ATTRACT-IN JOBTOTS-IN NEARRPT-OUT
028100
028200     PERFORM FIN-PGM
028300     .
028400
028500*===============================================================*
028600*    LOAD THE ATTRACTION REFERENCE FILE INTO A TABLE.
028700*===============================================================*
028800
028900 1000-LOAD-ATTRACTIONS.
029000     READ ATTRACT-IN
029100         AT END
029200             CONTINUE
029300         NOT AT END
029400             IF NOT WS-ATT-TABLE-FULL
029500                 ADD 1 TO WS-ATT-COUNT
029600                 SET WS-ATT-IX TO WS-ATT-COUNT
029700                 MOVE ATT-ID     TO WS-ATT-TAB-ID  (WS-ATT-IX)
029800                 MOVE ATT-NAME   TO WS-ATT-TAB-NAME(WS-ATT-IX)
029900                 MOVE ATT-LAT    TO WS-ATT-TAB-LAT (WS-ATT-IX)
030000                 MOVE ATT-LON    TO WS-ATT-TAB-LON (WS-ATT-IX)
030100             END-IF
030200             PERFORM 1000-LOAD-ATTRACTIONS THRU 1000-EXIT
030300     END-READ
030400     .
030500 1000-EXIT.
030600     EXIT.
030700
030800 1100-WRITE-PAGE-HEADING.
030900     MOVE WS-RUN-MM TO RPH-RUN-MM
031000     MOVE WS-RUN-DD TO RPH-RUN-DD
031100     MOVE WS-RUN-YY TO RPH-RUN-YY
031200     MOVE RPT-PAGE-HEADING   TO RPT-LINE
031300     WRITE RPT-LINE
031400     MOVE RPT-BLANK-LINE     TO RPT-LINE
031500     WRITE RPT-LINE
031600     MOVE RPT-COLUMN-HEADING TO RPT-LINE
031700     WRITE RPT-LINE
031800     .
031900 1100-EXIT.
032000     EXIT.
032100
032200*===============================================================*
032300*    FILE READS.
032400*===============================================================*
032500
032600 2000-READ-USER.
032700     READ USERS-IN
032800         AT END
032900             SET WS-USERS-EOF TO TRUE
033000             MOVE 999999 TO WS-USR-KEY
033100         NOT AT END
033200             MOVE USR-ID TO WS-USR-KEY
033300     END-READ
033400     .
033500 2000-EXIT.
033600     EXIT.
033700
033800 2010-READ-VISIT.
033900     READ VISITS-IN
034000         AT END
034100             SET WS-VISITS-EOF TO TRUE
034200             MOVE 999999 TO WS-VIS-KEY
034300         NOT AT END
034400             MOVE VIS-USER-ID TO WS-VIS-KEY
034500     END-READ
034600     .
034700 2010-EXIT.
034800     EXIT.
034900
035000*===============================================================*
035100*    ONE USER - COLLECT THE LAST VISITED POSITION, RANK, PRINT.
035200*===============================================================*
035300
035400 3000-PROCESS-USER.
035500     MOVE USR-ID TO WS-CURRENT-USER
035600     MOVE 'N'    TO WS-HAS-VISIT-SW
035700
035800     PERFORM 3100-SCAN-ONE-VISIT THRU 3100-EXIT
035900         UNTIL WS-VISITS-EOF
036000            OR WS-VIS-KEY NOT = WS-CURRENT-USER
036100
036200     IF WS-HAS-VISIT
036300         ADD 1 TO WS-USERS-REPORTED
036400         PERFORM 3200-PRINT-USER-HEADING THRU 3200-EXIT
036500         PERFORM 3300-RANK-ONE-ATTRACTION THRU 3300-EXIT
036600             VARYING WS-ATT-SUB FROM 1 BY 1
036700                 UNTIL WS-ATT-SUB > WS-ATT-COUNT
036800         PERFORM 3400-PICK-ONE-RANK THRU 3400-EXIT
036900             VARYING WS-RANK-SUB FROM 1 BY 1
037000                 UNTIL WS-RANK-SUB > 5
037100                    OR WS-RANK-SUB > WS-ATT-COUNT
037200         MOVE RPT-BLANK-LINE TO RPT-LINE
037300         WRITE RPT-LINE
037400     ELSE
037500         ADD 1 TO WS-USERS-SKIPPED
037600         MOVE USR-ID   TO RSL-USER-ID
037700         MOVE USR-NAME TO RSL-USER-NAME
037800         MOVE RPT-SKIP-LINE TO RPT-LINE
037900         WRITE RPT-LINE
038000     END-IF
038100
038200     PERFORM 2000-READ-USER THRU 2000-EXIT
038300     .
038400 3000-EXIT.
038500     EXIT.
038600
038700 3100-SCAN-ONE-VISIT.
038800     SET WS-HAS-VISIT TO TRUE
038900     MOVE VIS-LAT TO WS-LAST-LAT
039000     MOVE VIS-LON TO WS-LAST-LON
039100     PERFORM 2010-READ-VISIT THRU 2010-EXIT
039200     .
039300 3100-EXIT.
039400     EXIT.
039500
039600 3200-PRINT-USER-HEADING.
039700     MOVE USR-ID       TO RUH-USER-ID
039800     MOVE USR-NAME     TO RUH-USER-NAME
039900     MOVE WS-LAST-LAT  TO RUH-LAST-LAT
040000     MOVE WS-LAST-LON  TO RUH-LAST-LON
040100     MOVE RPT-USER-HEADING TO RPT-LINE
040200     WRITE RPT-LINE
040300     .
040400 3200-EXIT.
040500     EXIT.
040600
040700*===============================================================*
040800*    DISTANCE FROM THE USER'S LAST POSITION TO ONE ATTRACTION.
040900*===============================================================*
041000
041100 3300-RANK-ONE-ATTRACTION.
041200     MOVE WS-LAST-LAT                TO TRG-LAT1-DEG
041300     MOVE WS-LAST-LON                TO TRG-LON1-DEG
041400     MOVE WS-ATT-TAB-LAT(WS-ATT-SUB)  TO TRG-LAT2-DEG
041500     MOVE WS-ATT-TAB-LON(WS-ATT-SUB)  TO TRG-LON2-DEG
041600
041700     PERFORM 8000-GET-DISTANCE THRU 8099-EXIT
041800
041900     MOVE TRG-STATUTE-MI TO WS-ATT-DIST(WS-ATT-SUB)
042000     .
042100 3300-EXIT.
042200     EXIT.
042300
042400*===============================================================*
042500*    R4 - ALWAYS FIVE.  SELECTION SORT: PICK THE SMALLEST
042600*    UN-RANKED DISTANCE, PRINT IT, MARK IT RANKED.
042700*===============================================================*
042800
042900 3400-PICK-ONE-RANK.
043000     MOVE 99999.99 TO WS-BEST-VALUE
043100     MOVE ZERO     TO WS-BEST-SUB
043200
043300     PERFORM 3410-SCAN-ONE-DIST THRU 3410-EXIT
043400         VARYING WS-SCAN-SUB FROM 1 BY 1
043500             UNTIL WS-SCAN-SUB > WS-ATT-COUNT
043600
043700     MOVE 99999.99      TO WS-ATT-DIST(WS-BEST-SUB)
043800
043900     MOVE WS-RANK-SUB                       TO RDL-RANK
044000     MOVE WS-ATT-TAB-NAME(WS-BEST-SUB)       TO RDL-ATT-NAME
044100     MOVE WS-ATT-TAB-LAT (WS-BEST-SUB)       TO RDL-ATT-LAT
044200     MOVE WS-ATT-TAB-LON (WS-BEST-SUB)       TO RDL-ATT-LON
044300     MOVE WS-BEST-DIST                       TO RDL-DISTANCE
044400
044500     PERFORM 3500-COMPUTE-RANK-POINTS THRU 3500-EXIT
044600
044700     MOVE RPT-DETAIL-LINE TO RPT-LINE
044800     WRITE RPT-LINE
044900     .
045000 3400-EXIT.
045100     EXIT.
045200
045300 3410-SCAN-ONE-DIST.
045400     IF WS-ATT-DIST(WS-SCAN-SUB) < WS-BEST-VALUE
045500         MOVE WS-ATT-DIST(WS-SCAN-SUB) TO WS-BEST-VALUE
045600         MOVE WS-ATT-DIST(WS-SCAN-SUB) TO WS-BEST-DIST
045700         MOVE WS-SCAN-SUB              TO WS-BEST-SUB
045800     END-IF
045900     .
046000 3410-EXIT.
046100     EXIT.
046200
046300*===============================================================*
046400*    R3 - SAME POINTS RULE AS THE REWARDS STEP.
046500*===============================================================*
046600
046700 3500-COMPUTE-RANK-POINTS.
046800     COMPUTE WS-RANK-POINTS-PRODUCT =
046900         WS-ATT-TAB-ID(WS-BEST-SUB) * 37
047000     DIVIDE WS-RANK-POINTS-PRODUCT BY 900
047100         GIVING WS-RANK-POINTS-QUOTIENT
047200         REMAINDER WS-RANK-POINTS-REMAINDER
047300     COMPUTE RDL-POINTS = 100 + WS-RANK-POINTS-REMAINDER
047400     .
047500 3500-EXIT.
047600     EXIT.
047700
047800*===============================================================*
047900*    JOB SUMMARY TRAILER - READS JOBTOTS SEQUENTIALLY.
048000*===============================================================*
048100
048200 4000-REPORT-TRAILER.
048300     PERFORM 4010-READ-JOBTOT THRU 4010-EXIT
048400     PERFORM 4020-ACCUMULATE-JOBTOT THRU 4020-EXIT
048500         UNTIL WS-JOBTOTS-EOF
048600
048700     MOVE RPT-BLANK-LINE      TO RPT-LINE
048800     WRITE RPT-LINE
048900     MOVE RPT-TRAILER-TITLE   TO RPT-LINE
049000     WRITE RPT-LINE
049100
049200     MOVE "USERS REPORTED                    "  TO RTL-LABEL
049300     MOVE WS-USERS-REPORTED   TO RTL-COUNT
049400     MOVE RPT-TRAILER-LINE TO RPT-LINE
049500     WRITE RPT-LINE
049600
049700     MOVE "USERS SKIPPED (NO HISTORY)        "  TO RTL-LABEL
049800     MOVE WS-USERS-SKIPPED    TO RTL-COUNT
049900     MOVE RPT-TRAILER-LINE TO RPT-LINE
050000     WRITE RPT-LINE
050100
050200     MOVE "POSITIONS TRACKED                 "  TO RTL-LABEL
050300     MOVE WS-POSITIONS-TRACKED TO RTL-COUNT
050400     MOVE RPT-TRAILER-LINE TO RPT-LINE
050500     WRITE RPT-LINE
050600
050700     MOVE "REWARDS AWARDED                   "  TO RTL-LABEL
050800     MOVE WS-REWARDS-AWARDED  TO RTL-COUNT
050900     MOVE RPT-TRAILER-LINE TO RPT-LINE
051000     WRITE RPT-LINE
051100
051200     MOVE "DEALS PRICED                      "  TO RTL-LABEL
051300     MOVE WS-DEALS-COUNT      TO RTL-COUNT
051400     MOVE RPT-TRAILER-LINE TO RPT-LINE
051500     WRITE RPT-LINE
051600
051700     MOVE WS-DEALS-VALUE      TO RTA-AMOUNT
051800     MOVE RPT-TRAILER-AMOUNT-LINE TO RPT-LINE
051900     WRITE RPT-LINE
052000     .
052100 4000-EXIT.
052200     EXIT.
052300
052400 4010-READ-JOBTOT.
052500     READ JOBTOTS-IN
052600         AT END
052700             SET WS-JOBTOTS-EOF TO TRUE
052800         NOT AT END
052900             CONTINUE
053000     END-READ
053100     .
053200 4010-EXIT.
053300     EXIT.
053400
053500 4020-ACCUMULATE-JOBTOT.
053600     IF JCT-STEP-TRACKING
053700         ADD JCT-COUNT-1 TO WS-POSITIONS-TRACKED
053800     END-IF
053900     IF JCT-STEP-REWARDS
054000         ADD JCT-COUNT-1 TO WS-REWARDS-AWARDED
054100     END-IF
054200     IF JCT-STEP-DEALS
054300         ADD JCT-COUNT-1 TO WS-DEALS-COUNT
054400         ADD JCT-AMOUNT  TO WS-DEALS-VALUE
054500     END-IF
054600
054700     PERFORM 4010-READ-JOBTOT THRU 4010-EXIT
054800     .
054900 4020-EXIT.
055000     EXIT.
055100
055200*===============================================================*
055300*    R1 - GREAT-CIRCLE DISTANCE.  SAME ROUTINE AS 2-REWARD-CALC
055400*    (TG-0771/TG-0772) - NOT SHARED VIA CALL, THIS SHOP DOES NOT
055500*    CALL SUBPROGRAMS FOR ARITHMETIC THIS SMALL.
055600*===============================================================*
055700
055800 8000-GET-DISTANCE.
055900     PERFORM 8100-TO-RADIANS   THRU 8100-EXIT
056000     PERFORM 8200-SPHERICAL-LAW THRU 8200-EXIT
056100     PERFORM 8500-ARC-COSINE   THRU 8500-EXIT
056200
056300     COMPUTE TRG-NAUTICAL-MI =
056400         TRG-NM-PER-DEGREE * TRG-ANGLE-RAD *
056500         TRG-DEGREES-PER-RADIAN
056600     COMPUTE TRG-STATUTE-MI-U = TRG-MI-PER-NM * TRG-NAUTICAL-MI
056700     COMPUTE TRG-STATUTE-MI ROUNDED = TRG-STATUTE-MI-U
056800     .
056900 8099-EXIT.
057000     EXIT.
057100
057200 8100-TO-RADIANS.
057300     COMPUTE TRG-LAT1-RAD = TRG-LAT1-DEG / TRG-DEGREES-PER-RADIAN
057400     COMPUTE TRG-LON1-RAD = TRG-LON1-DEG / TRG-DEGREES-PER-RADIAN
057500     COMPUTE TRG-LAT2-RAD = TRG-LAT2-DEG / TRG-DEGREES-PER-RADIAN
057600     COMPUTE TRG-LON2-RAD = TRG-LON2-DEG / TRG-DEGREES-PER-RADIAN
057700     COMPUTE TRG-DLON-RAD = TRG-LON1-RAD - TRG-LON2-RAD
057800     .
057900 8100-EXIT.
058000     EXIT.
058100
058200 8200-SPHERICAL-LAW.
058300     MOVE TRG-LAT1-RAD TO TRG-SM-ARGUMENT
058400     PERFORM 8300-SERIES-SIN THRU 8300-EXIT
058500     MOVE TRG-SM-RESULT TO TRG-SIN-LAT1
058600     PERFORM 8400-SERIES-COS THRU 8400-EXIT
058700     MOVE TRG-SM-RESULT TO TRG-COS-LAT1
058800
058900     MOVE TRG-LAT2-RAD TO TRG-SM-ARGUMENT
059000     PERFORM 8300-SERIES-SIN THRU 8300-EXIT
059100     MOVE TRG-SM-RESULT TO TRG-SIN-LAT2
059200     PERFORM 8400-SERIES-COS THRU 8400-EXIT
059300     MOVE TRG-SM-RESULT TO TRG-COS-LAT2
059400
059500     MOVE TRG-DLON-RAD TO TRG-SM-ARGUMENT
059600     PERFORM 8400-SERIES-COS THRU 8400-EXIT
059700     MOVE TRG-SM-RESULT TO TRG-COS-DLON
059800
059900     COMPUTE TRG-COS-ANGLE =
060000         (TRG-SIN-LAT1 * TRG-SIN-LAT2) +
060100         (TRG-COS-LAT1 * TRG-COS-LAT2 * TRG-COS-DLON)
060200
060300     IF TRG-COS-ANGLE > 1
060400         MOVE 1 TO TRG-COS-ANGLE
060500     END-IF
060600     IF TRG-COS-ANGLE < -1
060700         COMPUTE TRG-COS-ANGLE = -1
060800     END-IF
060900     .
061000 8200-EXIT.
061100     EXIT.
061200
061300*===============================================================*
061400*    MACLAURIN SERIES - SIN(X).
061500*===============================================================*
061600
061700 8300-SERIES-SIN.
061800     MOVE TRG-SM-ARGUMENT TO TRG-SM-TERM
061900     MOVE TRG-SM-ARGUMENT TO TRG-SM-RESULT
062000     MOVE 1               TO TRG-SM-TERM-NO
062100     PERFORM 8310-SIN-ONE-TERM THRU 8310-EXIT
062200         UNTIL TRG-SM-LAST-TERM
062300     .
062400 8300-EXIT.
062500     EXIT.
062600
062700 8310-SIN-ONE-TERM.
062800     COMPUTE TRG-SM-DENOM =
062900         (2 * TRG-SM-TERM-NO) * ((2 * TRG-SM-TERM-NO) + 1)
063000     COMPUTE TRG-SM-TERM ROUNDED =
063100         TRG-SM-TERM * TRG-SM-ARGUMENT * TRG-SM-ARGUMENT
063200                      * -1 / TRG-SM-DENOM
063300     ADD TRG-SM-TERM TO TRG-SM-RESULT
063400     ADD 1 TO TRG-SM-TERM-NO
063500     .
063600 8310-EXIT.
063700     EXIT.
063800
063900*===============================================================*
064000*    MACLAURIN SERIES - COS(X).
064100*===============================================================*
064200
064300 8400-SERIES-COS.
064400     MOVE 1 TO TRG-SM-TERM
064500     MOVE 1 TO TRG-SM-RESULT
064600     MOVE 1 TO TRG-SM-TERM-NO
064700     PERFORM 8410-COS-ONE-TERM THRU 8410-EXIT
064800         UNTIL TRG-SM-LAST-TERM
064900     .
065000 8400-EXIT.
065100     EXIT.
065200
065300 8410-COS-ONE-TERM.
065400     COMPUTE TRG-SM-DENOM =
065500         ((2 * TRG-SM-TERM-NO) - 1) * (2 * TRG-SM-TERM-NO)
065600     COMPUTE TRG-SM-TERM ROUNDED =
065700         TRG-SM-TERM * TRG-SM-ARGUMENT * TRG-SM-ARGUMENT
065800                      * -1 / TRG-SM-DENOM
065900     ADD TRG-SM-TERM TO TRG-SM-RESULT
066000     ADD 1 TO TRG-SM-TERM-NO
066100     .
066200 8410-EXIT.
066300     EXIT.
066400
066500*===============================================================*
066600*    ARCCOS BY BISECTION (TG-0772).
066700*===============================================================*
066800
066900 8500-ARC-COSINE.
067000     MOVE ZERO   TO TRG-ARC-LOW
067100     MOVE TRG-PI TO TRG-ARC-HIGH
067200     MOVE ZERO   TO TRG-ARC-ITERATION
067300     PERFORM 8510-BISECT-ONE-STEP THRU 8510-EXIT
067400         UNTIL TRG-ARC-ITERATIONS-DONE
067500     COMPUTE TRG-ANGLE-RAD = (TRG-ARC-LOW + TRG-ARC-HIGH) / 2
067600     .
067700 8500-EXIT.
067800     EXIT.
067900
068000 8510-BISECT-ONE-STEP.
068100     COMPUTE TRG-ARC-MID = (TRG-ARC-LOW + TRG-ARC-HIGH) / 2
068200     MOVE TRG-ARC-MID TO TRG-SM-ARGUMENT
068300     PERFORM 8400-SERIES-COS THRU 8400-EXIT
068400     MOVE TRG-SM-RESULT TO TRG-ARC-COS-MID
068500
068600     IF TRG-ARC-COS-MID > TRG-COS-ANGLE
068700         MOVE TRG-ARC-MID TO TRG-ARC-LOW
068800     ELSE
068900         MOVE TRG-ARC-MID TO TRG-ARC-HIGH
069000     END-IF
069100
069200     ADD 1 TO TRG-ARC-ITERATION
069300     .
069400 8510-EXIT.
069500     EXIT.
069600
069700*===============================================================*
069800 FIN-PGM.
069900     STOP RUN.
070000*===============================================================*
