000100******************************************************************
000200* COPYBOOK       JCTWREC
000300* DESCRIPTION     JOB CONTROL-TOTAL INTERCHANGE RECORD
000400*                 (INTERNAL FILE: JOBTOTS - NOT A SPEC-LEVEL
000500*                 OUTPUT, A BALANCING FILE BETWEEN JOB STEPS)
000600* MAINTAINED BY   APPLICATIONS - REWARDS TRACKING
000700******************************************************************
000800*    CHANGE LOG
000900*    ----------
001000*    04/14/1986  RHM  TG-0006  ORIGINAL LAYOUT - ONE RECORD PER   TG0006
001100*                              JOB STEP, EXTENDED (NOT REPLACED)
001200*                              SO THE FINAL REPORT STEP CAN SEE
001300*                              EVERY EARLIER STEP'S TOTALS.
001400*    04/04/1991  RHM  TG-0237  ADDED JCT-AMOUNT FOR THE PRICING   TG0237
001500*                              STEP'S TOTAL QUOTED VALUE.
001600******************************************************************
001700*    JCT-STEP-CODE IDENTIFIES WHICH STEP WROTE THE RECORD.  THE
001800*    REPORT STEP (PHASE4-REPORT) READS THIS FILE SEQUENTIALLY
001900*    AND ACCUMULATES BY STEP CODE INTO THE TRAILER FIELDS OF
002000*    THE NEARBY-ATTRACTIONS REPORT.
002100******************************************************************
002200 01  JCT-CONTROL-TOTAL-RECORD.
002300     05  JCT-STEP-CODE              PIC X(03).
002400         88  JCT-STEP-TRACKING          VALUE 'TRK'.
002500         88  JCT-STEP-REWARDS           VALUE 'RWD'.
002600         88  JCT-STEP-DEALS             VALUE 'DEL'.
002700     05  JCT-COUNT-1                PIC 9(08).
002800     05  JCT-COUNT-2                PIC 9(08).
002900     05  JCT-AMOUNT                 PIC S9(09)V9(02)
003000                                                SIGN LEADING
003100                                                SEPARATE.
003200     05  FILLER                     PIC X(10).
