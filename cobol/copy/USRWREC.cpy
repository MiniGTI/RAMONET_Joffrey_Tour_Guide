000100******************************************************************
000200* COPYBOOK       USRWREC
000300* DESCRIPTION     TOURGUIDE USER MASTER RECORD (FILE: USERS)
000400* MAINTAINED BY   APPLICATIONS - MEMBER SERVICES
000500******************************************************************
000600*    CHANGE LOG
000700*    ----------
000800*    03/11/1986  RHM  TG-0001  ORIGINAL LAYOUT FOR CONVERSION OF  TG0001
000900*                              MEMBER-CARD FILE TO USER MASTER.
001000*    09/22/1988  DLK  TG-0114  ADDED TRIP-DAYS PREFERENCE FIELD,  TG0114
001100*                              REQUESTED BY MARKETING FOR PACKAGE
001200*                              PRICING PROJECT.
001300*    04/04/1991  RHM  TG-0233  WIDENED EMAIL FIELD FROM X(20) TO  TG0233
001400*                              X(30) - CORPORATE MAIL DOMAINS.
001500*    02/17/1999  BTS  TG-0561  Y2K REVIEW - NO 2-DIGIT YEAR DATA  TG0561
001600*                              IN THIS RECORD.  NO CHANGE MADE.
001700*    08/30/2003  JLC  TG-0705  DOCUMENTED DEFAULT VALUES BELOW    TG0705
001800*                              PER AUDIT FINDING 03-114.
001900******************************************************************
002000*    USR-ADULTS, USR-CHILDREN AND USR-TRIP-DAYS ARE PREFERENCE
002100*    FIELDS CAPTURED AT ENROLLMENT.  A ZERO OR SPACE VALUE IS
002200*    NOT A VALID PREFERENCE - THE PRICING STEP (SEE PHASE3-
002300*    DEALS) SUBSTITUTES THE SHOP DEFAULT OF 1 ADULT, 0 CHILDREN,
002400*    1 TRIP DAY WHEN IT FINDS ONE.
002500******************************************************************
002600 01  USR-MASTER-RECORD.
002700     05  USR-ID                     PIC 9(06).
002800     05  USR-NAME                   PIC X(20).
002900     05  USR-PHONE                  PIC X(12).
003000     05  USR-EMAIL                  PIC X(30).
003100     05  USR-PREFERENCES.
003200         10  USR-ADULTS             PIC 9(02).
003300             88  USR-ADULTS-UNSET       VALUE ZERO.
003400         10  USR-CHILDREN           PIC 9(02).
003500         10  USR-TRIP-DAYS          PIC 9(02).
003600             88  USR-TRIP-DAYS-UNSET    VALUE ZERO.
003700*
003800*    ALTERNATE VIEW - PREFERENCE BLOCK AS ONE 6-BYTE GROUP,
003900*    USED BY THE PRICING STEP WHEN COPYING DEFAULTS IN A SINGLE
004000*    MOVE RATHER THAN FIELD BY FIELD.
004100*
004200     05  USR-PREFERENCES-R REDEFINES USR-PREFERENCES
004300                                    PIC 9(06).
