000100******************************************************************
000200* COPYBOOK       RWDWREC
000300* DESCRIPTION     REWARDS OUTPUT RECORD (FILE: REWARDS)
000400* MAINTAINED BY   APPLICATIONS - REWARDS TRACKING
000500******************************************************************
000600*    CHANGE LOG
000700*    ----------
000800*    04/14/1986  RHM  TG-0005  ORIGINAL LAYOUT.                   TG0005
000900*    09/22/1988  DLK  TG-0114  NO CHANGE - REVIEWED, NOT          TG0114
001000*                              AFFECTED BY TRIP-DAYS PROJECT.
001100*    04/04/1991  RHM  TG-0234  ADDED RWD-DISTANCE - AUDIT DEPT    TG0234
001200*                              WANTED THE QUALIFYING DISTANCE ON
001300*                              THE RECORD, NOT JUST A PASS/FAIL.
001400******************************************************************
001500*    ONE RECORD IS WRITTEN PER (USER, ATTRACTION) THE FIRST TIME
001600*    THAT PAIR QUALIFIES.  RWD-VIS-SEQ IDENTIFIES THE VISIT THAT
001700*    TRIGGERED THE AWARD - SEE PHASE2-REWARD PARAGRAPH
001800*    2200-CHECK-ATTRACTION.
001900******************************************************************
002000 01  RWD-REWARD-RECORD.
002100     05  RWD-USER-ID                PIC 9(06).
002200     05  RWD-ATT-ID                 PIC 9(04).
002300     05  RWD-ATT-NAME               PIC X(30).
002400     05  RWD-VIS-SEQ                PIC 9(04).
002500     05  RWD-POINTS                 PIC 9(04).
002600     05  RWD-DISTANCE               PIC 9(04)V9(02).
