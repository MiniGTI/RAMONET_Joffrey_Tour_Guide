000100******************************************************************
000200* COPYBOOK       VISWREC
000300* DESCRIPTION     VISITED-LOCATION HISTORY RECORD (FILE: VISITS)
000400* MAINTAINED BY   APPLICATIONS - REWARDS TRACKING
000500******************************************************************
000600*    CHANGE LOG
000700*    ----------
000800*    03/11/1986  RHM  TG-0002  ORIGINAL LAYOUT.                   TG0002
000900*    07/02/1987  RHM  TG-0058  SIGN LEADING SEPARATE ON LAT/LON   TG0058
001000*                              PER FIELD-AUDIT REQUEST - PACKED
001100*                              SIGNS WERE TRIPPING UP THE OLD
001200*                              LISTING UTILITY.
001300*    09/22/1988  DLK  TG-0114  NO CHANGE - REVIEWED FOR TRIP-DAYS TG0114
001400*                              PROJECT, NOT AFFECTED.
001500*    02/17/1999  BTS  TG-0561  Y2K REVIEW - VIS-TS CARRIES A      TG0561
001600*                              FULL 4-DIGIT YEAR ALREADY.  NO
001700*                              CHANGE MADE.
001800*    11/05/2004  JLC  TG-0771  ADDED TIMESTAMP-COMPONENT REDEFINE TG0771
001900*                              FOR THE NEW AGE-OF-VISIT EDIT ON
002000*                              THE NEARBY-ATTRACTIONS REPORT.
002100******************************************************************
002200*    RECORDS ARRIVE SORTED BY VIS-USER-ID ASCENDING, THEN BY
002300*    VIS-SEQ ASCENDING WITHIN USER.  THE HIGHEST VIS-SEQ FOR A
002400*    USER IS THAT USER'S MOST RECENT VISIT.  VIS-LAT/VIS-LON ARE
002500*    ORDINARY SIGNED NUMERIC ITEMS (SIGN LEADING SEPARATE, ONE
002600*    EXTRA BYTE EACH) - THEY MAY BE USED DIRECTLY IN COMPUTE.
002700******************************************************************
002800 01  VIS-HISTORY-RECORD.
002900     05  VIS-USER-ID                PIC 9(06).
003000     05  VIS-SEQ                    PIC 9(04).
003100     05  VIS-LAT                    PIC S9(03)V9(06)
003200                                     SIGN LEADING SEPARATE.
003300     05  VIS-LON                    PIC S9(04)V9(06)
003400                                     SIGN LEADING SEPARATE.
003500     05  VIS-TS                     PIC X(14).
003600*
003700*    TIMESTAMP COMPONENT BREAKOUT - USED ONLY BY REPORT EDITS.
003800*
003900     05  VIS-TS-R REDEFINES VIS-TS.
004000         10  VIS-TS-YYYY            PIC 9(04).
004100         10  VIS-TS-MM              PIC 9(02).
004200         10  VIS-TS-DD              PIC 9(02).
004300         10  VIS-TS-HH              PIC 9(02).
004400         10  VIS-TS-MI              PIC 9(02).
004500         10  VIS-TS-SS              PIC 9(02).
