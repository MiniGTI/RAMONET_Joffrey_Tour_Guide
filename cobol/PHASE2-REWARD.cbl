000100******************************************************************
000200* PROGRAM:    2-REWARD-CALC
000300* PURPOSE:    REWARDS CALCULATION ENGINE.  FOR EVERY USER, FOR
000400*             EVERY VISITED LOCATION IN HISTORY ORDER, FOR EVERY
000500*             ATTRACTION IN FILE ORDER - AWARD A REWARD THE
000600*             FIRST TIME THE USER COMES WITHIN THE PROXIMITY
000700*             BUFFER OF AN ATTRACTION NOT ALREADY REWARDED.
000800*             ALSO CARRIES FORWARD EACH USER'S CUMULATIVE POINT
000900*             TOTAL TO THE PRICING STEP.
001000* TECTONICS:  COBOL, LINE SEQUENTIAL FILES, ATTRACTION TABLE
001100*             HELD IN WORKING-STORAGE, NO SORT REQUIRED.
001200******************************************************************
001300 IDENTIFICATION DIVISION.
001400 PROGRAM-ID.              2-REWARD-CALC.
001500 AUTHOR.                  R H MASON.
001600 INSTALLATION.            SUMMIT LEISURE SYSTEMS - DATA CENTER.
001700 DATE-WRITTEN.            04/21/1986.
001800 DATE-COMPILED.
001900 SECURITY.                COMPANY CONFIDENTIAL - INTERNAL USE
002000                           ONLY.  NOT FOR DISTRIBUTION.
002100******************************************************************
002200*    CHANGE LOG
002300*    ----------
002400*    04/21/1986  RHM  TG-0011  ORIGINAL PROGRAM.                  TG0011
002500*    11/02/1986  RHM  TG-0022  ROLLED OUR OWN SIN/COS/ARCCOS -    TG0022
002600*                              THIS SHOP'S COMPILER HAS NO MATH
002700*                              INTRINSICS AND WE ARE NOT LINK-
002800*                              EDITING THE FORTRAN LIBRARY JUST
002900*                              FOR ONE PROGRAM.  SEE PARAGRAPHS
003000*                              8000-8599.
003100*    09/22/1988  DLK  TG-0114  DUPLICATE-SUPPRESSION NOW KEYED    TG0114
003200*                              ON ATTRACTION NAME, NOT ATT-ID -
003300*                              MARKETING WANTS TO RE-NUMBER THE
003400*                              CATALOGUE WITHOUT RE-EARNING
003500*                              REWARDS THAT WERE ALREADY PAID.
003600*    04/04/1991  RHM  TG-0239  WRITE A PER-USER POINTS RECORD TO  TG0239
003700*                              THE NEW POINTS FILE SO PRICING
003800*                              DOES NOT RE-READ REWARDS.
003900*    02/17/1999  BTS  TG-0561  Y2K REVIEW - NO 2-DIGIT YEAR DATA  TG0561
004000*                              PROCESSED HERE.  NO CHANGE.
004100*    06/09/2003  JLC  TG-0743  RAISED ATT-TABLE FROM OCCURS 100   TG0743
004200*                              TO OCCURS 200 - CATALOGUE GREW
004300*                              PAST 100 ATTRACTIONS THIS SPRING.
004400*    11/05/2004  JLC  TG-0771  ARCCOS NOW DONE BY BISECTION (SEE  TG0771
004500*                              TRGWORK) - THE OLD SERIES FORM
004600*                              WOULD NOT CONVERGE FOR A VISIT
004700*                              RIGHT ON TOP OF AN ATTRACTION.
004800******************************************************************
004900 ENVIRONMENT DIVISION.
005000 CONFIGURATION SECTION.
005100 SPECIAL-NAMES.
005200     C01 IS TOP-OF-FORM.
005300
005400 INPUT-OUTPUT SECTION.
005500 FILE-CONTROL.
005600
005700     SELECT ATTRACT-IN  ASSIGN TO "ATTRACT"
005800         ORGANIZATION IS LINE SEQUENTIAL.
005900
006000*    Updated history from the tracking step (1-TRACK-VISITS).
006100     SELECT VISITS-IN   ASSIGN TO "VISITSN"
006200         ORGANIZATION IS LINE SEQUENTIAL.
006300
006400     SELECT REWARDS-OUT ASSIGN TO "REWARDS"
006500         ORGANIZATION IS LINE SEQUENTIAL.
006600
006700*    Per-user running point total, read by 3-PRICE-DEALS.
006800     SELECT POINTS-OUT  ASSIGN TO "POINTS"
006900         ORGANIZATION IS LINE SEQUENTIAL.
007000
007100*    Job control-total interchange file - append this step's
007200*    total onto the record 1-TRACK-VISITS created.
007300     SELECT JOBTOTS-EXT ASSIGN TO "JOBTOTS"
007400         ORGANIZATION IS LINE SEQUENTIAL.
007500
007600******************************************************************
007700 DATA DIVISION.
007800 FILE SECTION.
007900
008000 FD  ATTRACT-IN.
008100     COPY ATTWREC.
008200
008300 FD  VISITS-IN.
008400     COPY VISWREC.
008500
008600 FD  REWARDS-OUT.
008700     COPY RWDWREC.
008800
008900 FD  POINTS-OUT.
009000     COPY PNTWREC.
009100
009200 FD  JOBTOTS-EXT.
009300     COPY JCTWREC.
009400
009500******************************************************************
009600 WORKING-STORAGE SECTION.
009700*
009800*    END-OF-FILE SWITCH AND WORKING SUBSCRIPT, CARRIED AS
009900*    STANDALONE 77-LEVELS PER THE SHOP'S USUAL SCRATCH-ITEM HABIT.
010000*
010100 77  WS-VISITS-EOF-SW           PIC X(01) VALUE SPACE.
010200     88  WS-VISITS-EOF              VALUE 'Y'.
010300 77  WS-ATT-SUB                 PIC S9(04) COMP VALUE ZERO.
010400
010500*    GREAT-CIRCLE DISTANCE ROUTINE WORKING-STORAGE (R1).
010600     COPY TRGWORK.
010700
010800 01  WS-RUN-PARAMETERS.
010900*
011000*    R2 - PROXIMITY BUFFER.  SHOP DEFAULT IS 10 MILES.  A
011100*    ONE-RUN OVERRIDE IS A RECOMPILE OF THIS VALUE CLAUSE - THE
011200*    JOB HAS NEVER NEEDED A PARM CARD FOR THIS IN PRACTICE.
011300*
011400     05  WS-PROXIMITY-BUFFER        PIC S9(03)V9(06)
011500                                     VALUE 10.00.
011600     05  FILLER                     PIC X(04).
011700
011800 01  WS-ATT-TABLE-CONTROL.
011900     05  WS-ATT-COUNT               PIC S9(04) COMP VALUE ZERO.
012000         88  WS-ATT-TABLE-FULL          VALUE 200.
012100     05  FILLER                     PIC X(06).
012200
012300 01  WS-ATT-TABLE.
012400     05  WS-ATT-ENTRY OCCURS 200 TIMES
012500                      INDEXED BY WS-ATT-IX.
012600         10  WS-ATT-TAB-ID          PIC 9(04).
012700         10  WS-ATT-TAB-NAME        PIC X(30).
012800         10  WS-ATT-TAB-LAT         PIC S9(03)V9(06).
012900         10  WS-ATT-TAB-LON         PIC S9(04)V9(06).
013000*
013100*    NAME-ONLY VIEW OF THE TABLE, USED BY THE DUPLICATE-
013200*    SUPPRESSION SEARCH IN 2210-CHECK-DUPLICATE.
013300*
013400 01  WS-ATT-NAMES-R REDEFINES WS-ATT-TABLE.
013500     05  WS-ATT-NAME-ENTRY OCCURS 200 TIMES.
013600         10  FILLER                 PIC 9(04).
013700         10  WS-ATT-NAME-ONLY       PIC X(30).
013800         10  FILLER                 PIC X(10).
013900
014000 01  WS-REWARDED-CONTROL.
014100     05  WS-RWD-COUNT               PIC S9(04) COMP VALUE ZERO.
014200     05  WS-SCAN-SUB                PIC S9(04) COMP VALUE ZERO.
014300     05  FILLER                     PIC X(04).
014400
014500 01  WS-REWARDED-NAMES.
014600     05  WS-RWD-NAME-ENTRY OCCURS 200 TIMES
014700                           PIC X(30).
014800
014900 01  WS-KEYS-AND-COUNTERS.
015000     05  WS-CURRENT-USER            PIC 9(06) VALUE ZERO.
015100     05  WS-USER-POINTS             PIC S9(06) COMP VALUE ZERO.
015200     05  WS-DUP-FOUND-SW            PIC X(01) VALUE 'N'.
015300         88  WS-DUP-FOUND               VALUE 'Y'.
015400     05  WS-REWARD-COUNT            PIC S9(08) COMP VALUE ZERO.
015500     05  WS-POINTS-PRODUCT          PIC S9(08) COMP VALUE ZERO.
015600     05  WS-POINTS-QUOTIENT         PIC S9(08) COMP VALUE ZERO.
015700     05  WS-POINTS-REMAINDER        PIC S9(04) COMP VALUE ZERO.
015800*
015900*    EDITED VIEW OF THE RUNNING USER-POINTS FIELD, FOR THE
016000*    OPTIONAL AUDIT DISPLAY (UPSI-0 ON).
016100*
016200 01  WS-KEYS-AND-COUNTERS-R REDEFINES WS-KEYS-AND-COUNTERS.
016300     05  FILLER                     PIC 9(06).
016400     05  WS-USER-POINTS-EDIT        PIC S9(06).
016500     05  FILLER                     PIC X(09).
016600
016700******************************************************************
016800 PROCEDURE DIVISION.
016900 MAIN-PROCEDURE.
017000
017100     OPEN INPUT  ATTRACT-IN VISITS-IN
017200     OPEN OUTPUT REWARDS-OUT POINTS-OUT
017300     OPEN EXTEND JOBTOTS-EXT
017400
017500     PERFORM 1000-LOAD-ATTRACTIONS THRU 1000-EXIT
017600
017700     PERFORM 1500-READ-VISIT THRU 1500-EXIT
017800     PERFORM 2000-PROCESS-USER THRU 2000-EXIT
017900         UNTIL WS-VISITS-EOF
018000
018100     PERFORM 9000-WRITE-JOBTOT THRU 9000-EXIT
018200
018300     CLOSE ATTRACT-IN VISITS-IN REWARDS-OUT POINTS-OUT JOBTOTS-EXT
018400
018500     PERFORM FIN-PGM
018600     .
018700
018800*===============================================================*
018900*    LOAD THE ATTRACTION REFERENCE FILE INTO A TABLE.  ORDER IS
019000*    PRESERVED - IT IS THE TABLE SUBSCRIPT, NOT THE POINTS RULE,
019100*    THAT DEPENDS ON THIS ORDER (R3 KEYS OFF ATT-ID ON THE CARD).
019200*===============================================================*
019300
019400 1000-LOAD-ATTRACTIONS.
019500     READ ATTRACT-IN
019600         AT END
019700             CONTINUE
019800         NOT AT END
019900             IF NOT WS-ATT-TABLE-FULL
020000                 ADD 1 TO WS-ATT-COUNT
020100                 SET WS-ATT-IX TO WS-ATT-COUNT
020200                 MOVE ATT-ID     TO WS-ATT-TAB-ID  (WS-ATT-IX)
020300                 MOVE ATT-NAME   TO WS-ATT-TAB-NAME(WS-ATT-IX)
020400                 MOVE ATT-LAT    TO WS-ATT-TAB-LAT (WS-ATT-IX)
020500                 MOVE ATT-LON    TO WS-ATT-TAB-LON (WS-ATT-IX)
020600             END-IF
020700             PERFORM 1000-LOAD-ATTRACTIONS THRU 1000-EXIT
020800     END-READ
020900     .
021000 1000-EXIT.
021100     EXIT.
021200
021300*===============================================================*
021400*    READ ONE VISIT RECORD.
021500*===============================================================*
021600
021700 1500-READ-VISIT.
021800     READ VISITS-IN
021900         AT END
022000             SET WS-VISITS-EOF TO TRUE
022100         NOT AT END
022200             CONTINUE
022300     END-READ
022400     .
022500 1500-EXIT.
022600     EXIT.
022700
022800*===============================================================*
022900*    ONE PASS OF THIS PARAGRAPH DISPOSES OF ONE USER'S ENTIRE
023000*    VISIT GROUP (VISITS-IN IS SORTED BY VIS-USER-ID, VIS-SEQ).
023100*===============================================================*
023200
023300 2000-PROCESS-USER.
023400     MOVE VIS-USER-ID TO WS-CURRENT-USER
023500     MOVE ZERO        TO WS-USER-POINTS
023600     MOVE ZERO        TO WS-RWD-COUNT
023700
023800     PERFORM 2100-PROCESS-VISIT THRU 2100-EXIT
023900         UNTIL WS-VISITS-EOF
024000            OR VIS-USER-ID NOT = WS-CURRENT-USER
024100
024200     PERFORM 2900-WRITE-USER-POINTS THRU 2900-EXIT
024300     .
024400 2000-EXIT.
024500     EXIT.
024600
024700 2100-PROCESS-VISIT.
024800     PERFORM 2200-CHECK-ATTRACTION THRU 2200-EXIT
024900         VARYING WS-ATT-SUB FROM 1 BY 1
025000             UNTIL WS-ATT-SUB > WS-ATT-COUNT
025100
025200     PERFORM 1500-READ-VISIT THRU 1500-EXIT
025300     .
025400 2100-EXIT.
025500     EXIT.
025600
025700*===============================================================*
025800*    R1/R2/R2A - ONE ATTRACTION AGAINST THE CURRENT VISIT.
025900*===============================================================*
026000
026100 2200-CHECK-ATTRACTION.
026200     PERFORM 2210-CHECK-DUPLICATE THRU 2210-EXIT
026300
026400     IF WS-DUP-FOUND
026500         NEXT SENTENCE
026600     ELSE
026700         MOVE VIS-LAT              TO TRG-LAT1-DEG
026800         MOVE VIS-LON              TO TRG-LON1-DEG
026900         MOVE WS-ATT-TAB-LAT(WS-ATT-SUB) TO TRG-LAT2-DEG
027000         MOVE WS-ATT-TAB-LON(WS-ATT-SUB) TO TRG-LON2-DEG
027100
027200         PERFORM 8000-GET-DISTANCE THRU 8099-EXIT
027300
027400         IF TRG-STATUTE-MI-U < WS-PROXIMITY-BUFFER
027500             PERFORM 2250-WRITE-REWARD THRU 2250-EXIT
027600         END-IF
027700     END-IF
027800     .
027900 2200-EXIT.
028000     EXIT.
028100
028200 2210-CHECK-DUPLICATE.
028300     MOVE 'N' TO WS-DUP-FOUND-SW
028400     MOVE WS-RWD-COUNT TO WS-SCAN-SUB
028500     PERFORM 2220-SCAN-ONE-NAME THRU 2220-EXIT
028600         UNTIL WS-SCAN-SUB = 0 OR WS-DUP-FOUND
028700     .
028800 2210-EXIT.
028900     EXIT.
029000
029100 2220-SCAN-ONE-NAME.
029200     IF WS-RWD-NAME-ENTRY(WS-SCAN-SUB) =
029300                 WS-ATT-TAB-NAME(WS-ATT-SUB)
029400         SET WS-DUP-FOUND TO TRUE
029500     ELSE
029600         SUBTRACT 1 FROM WS-SCAN-SUB
029700     END-IF
029800     .
029900 2220-EXIT.
030000     EXIT.
030100
030200*===============================================================*
030300*    R3 - POINTS RULE, WRITE THE REWARD, MARK THE NAME REWARDED.
030400*===============================================================*
030500
030600 2250-WRITE-REWARD.
030700     MOVE WS-CURRENT-USER               TO RWD-USER-ID
030800     MOVE WS-ATT-TAB-ID(WS-ATT-SUB)      TO RWD-ATT-ID
030900     MOVE WS-ATT-TAB-NAME(WS-ATT-SUB)    TO RWD-ATT-NAME
031000     MOVE VIS-SEQ                        TO RWD-VIS-SEQ
031100
031200     PERFORM 2300-COMPUTE-POINTS THRU 2300-EXIT
031300
031400     MOVE TRG-STATUTE-MI                 TO RWD-DISTANCE
031500
031600     WRITE RWD-REWARD-RECORD
031700
031800     ADD RWD-POINTS TO WS-USER-POINTS
031900     ADD 1          TO WS-REWARD-COUNT
032000
032100     IF WS-RWD-COUNT < 200
032200         ADD 1 TO WS-RWD-COUNT
032300         MOVE WS-ATT-TAB-NAME(WS-ATT-SUB)
032400                             TO WS-RWD-NAME-ENTRY(WS-RWD-COUNT)
032500     END-IF
032600     .
032700 2250-EXIT.
032800     EXIT.
032900
033000*===============================================================*
033100*    R3 - POINTS = 100 PLUS THE REMAINDER OF (ATT-ID*37) OVER
033200*    900.  NO MOD INTRINSIC ON THIS COMPILER - DIVIDE FOR IT.
033300*===============================================================*
033400
033500 2300-COMPUTE-POINTS.
033600     COMPUTE WS-POINTS-PRODUCT = RWD-ATT-ID * 37
033700     DIVIDE WS-POINTS-PRODUCT BY 900
033800         GIVING WS-POINTS-QUOTIENT
033900         REMAINDER WS-POINTS-REMAINDER
034000     COMPUTE RWD-POINTS = 100 + WS-POINTS-REMAINDER
034100     .
034200 2300-EXIT.
034300     EXIT.
034400
034500*===============================================================*
034600*    ONE POINTS-REC PER USER, FOR THE PRICING STEP.
034700*===============================================================*
034800
034900 2900-WRITE-USER-POINTS.
035000     MOVE SPACES          TO PNT-POINTS-RECORD
035100     MOVE WS-CURRENT-USER TO PNT-USER-ID
035200     MOVE WS-USER-POINTS  TO PNT-POINTS
035300     WRITE PNT-POINTS-RECORD
035400     .
035500 2900-EXIT.
035600     EXIT.
035700
035800*===============================================================*
035900*    R1 - GREAT-CIRCLE DISTANCE.  CALLERS LOAD TRG-LAT1-DEG,
036000*    TRG-LON1-DEG, TRG-LAT2-DEG, TRG-LON2-DEG BEFORE PERFORMING
036100*    THIS PARAGRAPH.  RESULT COMES BACK IN TRG-STATUTE-MI-U
036200*    (UNROUNDED, FOR THRESHOLD COMPARES) AND TRG-STATUTE-MI
036300*    (ROUNDED TO 2 DECIMALS, FOR STORING/PRINTING).
036400*===============================================================*
036500
036600 8000-GET-DISTANCE.
036700     PERFORM 8100-TO-RADIANS   THRU 8100-EXIT
036800     PERFORM 8200-SPHERICAL-LAW THRU 8200-EXIT
036900     PERFORM 8500-ARC-COSINE   THRU 8500-EXIT
037000
037100     COMPUTE TRG-NAUTICAL-MI =
037200         TRG-NM-PER-DEGREE * TRG-ANGLE-RAD *
037300         TRG-DEGREES-PER-RADIAN
037400     COMPUTE TRG-STATUTE-MI-U = TRG-MI-PER-NM * TRG-NAUTICAL-MI
037500     COMPUTE TRG-STATUTE-MI ROUNDED = TRG-STATUTE-MI-U
037600     .
037700 8099-EXIT.
037800     EXIT.
037900
038000 8100-TO-RADIANS.
038100     COMPUTE TRG-LAT1-RAD = TRG-LAT1-DEG / TRG-DEGREES-PER-RADIAN
038200     COMPUTE TRG-LON1-RAD = TRG-LON1-DEG / TRG-DEGREES-PER-RADIAN
038300     COMPUTE TRG-LAT2-RAD = TRG-LAT2-DEG / TRG-DEGREES-PER-RADIAN
038400     COMPUTE TRG-LON2-RAD = TRG-LON2-DEG / TRG-DEGREES-PER-RADIAN
038500     COMPUTE TRG-DLON-RAD = TRG-LON1-RAD - TRG-LON2-RAD
038600     .
038700 8100-EXIT.
038800     EXIT.
038900
039000 8200-SPHERICAL-LAW.
039100     MOVE TRG-LAT1-RAD TO TRG-SM-ARGUMENT
039200     PERFORM 8300-SERIES-SIN THRU 8300-EXIT
039300     MOVE TRG-SM-RESULT TO TRG-SIN-LAT1
039400     PERFORM 8400-SERIES-COS THRU 8400-EXIT
039500     MOVE TRG-SM-RESULT TO TRG-COS-LAT1
039600
039700     MOVE TRG-LAT2-RAD TO TRG-SM-ARGUMENT
039800     PERFORM 8300-SERIES-SIN THRU 8300-EXIT
039900     MOVE TRG-SM-RESULT TO TRG-SIN-LAT2
040000     PERFORM 8400-SERIES-COS THRU 8400-EXIT
040100     MOVE TRG-SM-RESULT TO TRG-COS-LAT2
040200
040300     MOVE TRG-DLON-RAD TO TRG-SM-ARGUMENT
040400     PERFORM 8400-SERIES-COS THRU 8400-EXIT
040500     MOVE TRG-SM-RESULT TO TRG-COS-DLON
040600
040700     COMPUTE TRG-COS-ANGLE =
040800         (TRG-SIN-LAT1 * TRG-SIN-LAT2) +
040900         (TRG-COS-LAT1 * TRG-COS-LAT2 * TRG-COS-DLON)
041000
041100     IF TRG-COS-ANGLE > 1
041200         MOVE 1 TO TRG-COS-ANGLE
041300     END-IF
041400     IF TRG-COS-ANGLE < -1
041500         COMPUTE TRG-COS-ANGLE = -1
041600     END-IF
041700     .
041800 8200-EXIT.
041900     EXIT.
042000
042100*===============================================================*
042200*    MACLAURIN SERIES - SIN(X) = X - X3/3! + X5/5! - ...
042300*    TRG-SM-ARGUMENT (RADIANS) IN, TRG-SM-RESULT OUT.
042400*===============================================================*
042500
042600 8300-SERIES-SIN.
042700     MOVE TRG-SM-ARGUMENT TO TRG-SM-TERM
042800     MOVE TRG-SM-ARGUMENT TO TRG-SM-RESULT
042900     MOVE 1               TO TRG-SM-TERM-NO
043000     PERFORM 8310-SIN-ONE-TERM THRU 8310-EXIT
043100         UNTIL TRG-SM-LAST-TERM
043200     .
043300 8300-EXIT.
043400     EXIT.
043500
043600 8310-SIN-ONE-TERM.
043700     COMPUTE TRG-SM-DENOM =
043800         (2 * TRG-SM-TERM-NO) * ((2 * TRG-SM-TERM-NO) + 1)
043900     COMPUTE TRG-SM-TERM ROUNDED =
044000         TRG-SM-TERM * TRG-SM-ARGUMENT * TRG-SM-ARGUMENT
044100                      * -1 / TRG-SM-DENOM
044200     ADD TRG-SM-TERM TO TRG-SM-RESULT
044300     ADD 1 TO TRG-SM-TERM-NO
044400     .
044500 8310-EXIT.
044600     EXIT.
044700
044800*===============================================================*
044900*    MACLAURIN SERIES - COS(X) = 1 - X2/2! + X4/4! - ...
045000*===============================================================*
045100
045200 8400-SERIES-COS.
045300     MOVE 1 TO TRG-SM-TERM
045400     MOVE 1 TO TRG-SM-RESULT
045500     MOVE 1 TO TRG-SM-TERM-NO
045600     PERFORM 8410-COS-ONE-TERM THRU 8410-EXIT
045700         UNTIL TRG-SM-LAST-TERM
045800     .
045900 8400-EXIT.
046000     EXIT.
046100
046200 8410-COS-ONE-TERM.
046300     COMPUTE TRG-SM-DENOM =
046400         ((2 * TRG-SM-TERM-NO) - 1) * (2 * TRG-SM-TERM-NO)
046500     COMPUTE TRG-SM-TERM ROUNDED =
046600         TRG-SM-TERM * TRG-SM-ARGUMENT * TRG-SM-ARGUMENT
046700                      * -1 / TRG-SM-DENOM
046800     ADD TRG-SM-TERM TO TRG-SM-RESULT
046900     ADD 1 TO TRG-SM-TERM-NO
047000     .
047100 8410-EXIT.
047200     EXIT.
047300
047400*===============================================================*
047500*    RECOVER THE ANGLE FROM TRG-COS-ANGLE BY BISECTION - THE
047600*    ARCCOS SERIES DIVERGES TOO CLOSE TO ITS ENDPOINTS TO TRUST
047700*    (TG-0771).  COS IS MONOTONE FALLING OVER 0..PI SO THIS IS
047800*    A SAFE BRACKET SEARCH.
047900*===============================================================*
048000
048100 8500-ARC-COSINE.
048200     MOVE ZERO   TO TRG-ARC-LOW
048300     MOVE TRG-PI TO TRG-ARC-HIGH
048400     MOVE ZERO   TO TRG-ARC-ITERATION
048500     PERFORM 8510-BISECT-ONE-STEP THRU 8510-EXIT
048600         UNTIL TRG-ARC-ITERATIONS-DONE
048700     COMPUTE TRG-ANGLE-RAD = (TRG-ARC-LOW + TRG-ARC-HIGH) / 2
048800     .
048900 8500-EXIT.
049000     EXIT.
049100
049200 8510-BISECT-ONE-STEP.
049300     COMPUTE TRG-ARC-MID = (TRG-ARC-LOW + TRG-ARC-HIGH) / 2
049400     MOVE TRG-ARC-MID TO TRG-SM-ARGUMENT
049500     PERFORM 8400-SERIES-COS THRU 8400-EXIT
049600     MOVE TRG-SM-RESULT TO TRG-ARC-COS-MID
049700
049800     IF TRG-ARC-COS-MID > TRG-COS-ANGLE
049900         MOVE TRG-ARC-MID TO TRG-ARC-LOW
050000     ELSE
050100         MOVE TRG-ARC-MID TO TRG-ARC-HIGH
050200     END-IF
050300
050400     ADD 1 TO TRG-ARC-ITERATION
050500     .
050600 8510-EXIT.
050700     EXIT.
050800
050900*===============================================================*
051000*    JOB CONTROL TOTAL - READ BY THE FINAL REPORT STEP.
051100*===============================================================*
051200
051300 9000-WRITE-JOBTOT.
051400     MOVE SPACES          TO JCT-CONTROL-TOTAL-RECORD
051500     SET JCT-STEP-REWARDS TO TRUE
051600     MOVE WS-REWARD-COUNT TO JCT-COUNT-1
051700     MOVE ZERO            TO JCT-COUNT-2
051800     MOVE ZERO            TO JCT-AMOUNT
051900     WRITE JCT-CONTROL-TOTAL-RECORD
052000     .
052100 9000-EXIT.
052200     EXIT.
052300
052400*===============================================================*
052500 FIN-PGM.
052600     STOP RUN.
052700*===============================================================*
