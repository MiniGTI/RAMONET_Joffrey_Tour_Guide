000100******************************************************************
000200* COPYBOOK       TRGWORK
000300* DESCRIPTION     GREAT-CIRCLE DISTANCE WORKING-STORAGE, SHARED
000400*                 BY PHASE2-REWARD AND PHASE4-REPORT.
000500* MAINTAINED BY   APPLICATIONS - REWARDS TRACKING
000600******************************************************************
000700*    CHANGE LOG
000800*    ----------
000900*    04/14/1986  RHM  TG-0007  ORIGINAL LAYOUT - COMPILER ON THE  TG0007
001000*                              3081 HAS NO SIN/COS/ARCOS - ROLLED
001100*                              OUR OWN SERIES ROUTINE RATHER THAN
001200*                              LINK-EDIT THE FORTRAN MATH LIB.
001300*    11/05/2004  JLC  TG-0771  ADDED THE TRG-ARC-xxxx BISECTION   TG0771
001400*                              FIELDS - THE OLD 6-TERM ARCCOS
001500*                              SERIES DIVERGED FOR VISITS RIGHT
001600*                              ON TOP OF AN ATTRACTION.
001700******************************************************************
001800*    HOW THIS WORKS -
001900*    (1) CONVERT BOTH POINTS' LAT/LON TO RADIANS (8100).
002000*    (2) SIN AND COS OF EACH LATITUDE, AND COS OF THE LONGITUDE
002100*        DIFFERENCE, VIA THE MACLAURIN SERIES IN 8300/8400.
002200*    (3) COMBINE PER THE SPHERICAL LAW OF COSINES TO GET
002300*        TRG-COS-ANGLE, THEN RECOVER THE ANGLE ITSELF BY
002400*        BISECTION OVER THE COSINE SERIES (8500) SINCE THE
002500*        ARCCOS SERIES WILL NOT CONVERGE NEAR ITS ENDPOINTS.
002600*    (4) ANGLE (RADIANS) TO NAUTICAL MILES TO STATUTE MILES.
002700*    SEE PHASE2-REWARD OR PHASE4-REPORT PARAGRAPH 8000-GET-
002800*    DISTANCE FOR THE DRIVER LOGIC.
002900******************************************************************
003000 01  TRG-CONSTANTS.
003100     05  TRG-PI                     PIC S9V9(10)
003200                                     VALUE 3.1415926536.
003300     05  TRG-DEGREES-PER-RADIAN     PIC 999V9(10)
003400                                     VALUE 57.2957795131.
003500     05  TRG-NM-PER-DEGREE          PIC S99V99
003600                                     VALUE 60.00.
003700     05  TRG-MI-PER-NM              PIC S9V9(08)
003800                                     VALUE 1.15077945.
003900     05  FILLER                     PIC X(04).
004000
004100 01  TRG-INPUT-POINTS.
004200     05  TRG-LAT1-DEG               PIC S9(03)V9(06).
004300     05  TRG-LON1-DEG               PIC S9(04)V9(06).
004400     05  TRG-LAT2-DEG               PIC S9(03)V9(06).
004500     05  TRG-LON2-DEG               PIC S9(04)V9(06).
004600     05  FILLER                     PIC X(04).
004700
004800 01  TRG-RADIAN-WORK.
004900     05  TRG-LAT1-RAD               PIC S9(02)V9(10).
005000     05  TRG-LON1-RAD               PIC S9(02)V9(10).
005100     05  TRG-LAT2-RAD               PIC S9(02)V9(10).
005200     05  TRG-LON2-RAD               PIC S9(02)V9(10).
005300     05  TRG-DLON-RAD               PIC S9(02)V9(10).
005400*
005500*    ALTERNATE EDITED VIEW FOR THE UPSI-0 MATH-TRACE DISPLAY.
005600*
005700 01  TRG-RADIAN-WORK-R REDEFINES TRG-RADIAN-WORK.
005800     05  TRG-RADIAN-EDIT        PIC S9(02)V9(10)
005900                                            OCCURS 5.
006000
006100 01  TRG-SERIES-WORK.
006200     05  TRG-SIN-LAT1               PIC S9V9(10).
006300     05  TRG-COS-LAT1               PIC S9V9(10).
006400     05  TRG-SIN-LAT2               PIC S9V9(10).
006500     05  TRG-COS-LAT2               PIC S9V9(10).
006600     05  TRG-COS-DLON               PIC S9V9(10).
006700     05  TRG-COS-ANGLE              PIC S9V9(10).
006800     05  TRG-ANGLE-RAD              PIC S9V9(10).
006900     05  TRG-NAUTICAL-MI            PIC S9(05)V9(06).
007000*
007100*    UNROUNDED STATUTE MILES - R1 REQUIRES THRESHOLD COMPARES
007200*    TO USE THE UNROUNDED VALUE, ONLY THE STORED/PRINTED FIGURE
007300*    IS ROUNDED (SEE TRG-STATUTE-MI BELOW).
007400*
007500     05  TRG-STATUTE-MI-U           PIC S9(05)V9(06).
007600     05  TRG-STATUTE-MI             PIC S9(04)V99.
007700
007800*    GENERAL-PURPOSE MACLAURIN-SERIES SCRATCH AREA - RELOADED
007900*    ON EVERY CALL TO 8300-SERIES-SIN OR 8400-SERIES-COS.
008000 01  TRG-MACLAURIN-WORK.
008100     05  TRG-SM-ARGUMENT            PIC S9V9(10).
008200     05  TRG-SM-TERM                PIC S9V9(14).
008300     05  TRG-SM-RESULT              PIC S9V9(10).
008400     05  TRG-SM-TERM-NO             PIC S9(02)   COMP.
008500         88  TRG-SM-LAST-TERM           VALUE 6.
008600     05  TRG-SM-DENOM               PIC S9(08)   COMP.
008700
008800*    BISECTION SCRATCH AREA FOR RECOVERING AN ANGLE FROM ITS
008900*    COSINE (8500-ARC-COSINE).
009000 01  TRG-BISECTION-WORK.
009100     05  TRG-ARC-LOW                PIC S9V9(10).
009200     05  TRG-ARC-HIGH               PIC S9V9(10).
009300     05  TRG-ARC-MID                PIC S9V9(10).
009400     05  TRG-ARC-COS-MID            PIC S9V9(10).
009500     05  TRG-ARC-ITERATION          PIC S9(04)   COMP.
009600         88  TRG-ARC-ITERATIONS-DONE    VALUE 30.
