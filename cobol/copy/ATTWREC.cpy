000100******************************************************************
000200* COPYBOOK       ATTWREC
000300* DESCRIPTION     ATTRACTION REFERENCE RECORD (FILE: ATTRACT)
000400* MAINTAINED BY   APPLICATIONS - REWARDS TRACKING
000500******************************************************************
000600*    CHANGE LOG
000700*    ----------
000800*    03/18/1986  RHM  TG-0003  ORIGINAL LAYOUT.                   TG0003
000900*    07/02/1987  RHM  TG-0058  SIGN LEADING SEPARATE ON LAT/LON,  TG0058
001000*                              SAME CLEAN-UP AS VISWREC.
001100*    05/30/1990  DLK  TG-0190  ADDED ATT-STATE - REGIONAL SALES   TG0190
001200*                              WANTED STATE ON THE ROSTER PRINT.
001300*    02/17/1999  BTS  TG-0561  Y2K REVIEW - NO DATE DATA HERE.    TG0561
001400******************************************************************
001500*    ATT-ID ON THE CARD MUST AGREE WITH THE RECORD'S POSITION IN
001600*    THE FILE (FIRST RECORD IS ATTRACTION 1, AND SO ON) - THE
001700*    POINTS FORMULA IN PHASE2-REWARD IS DRIVEN OFF THIS NUMBER,
001800*    NOT OFF FILE POSITION, SO A MIS-KEYED ATT-ID WILL MISPRICE
001900*    THAT ATTRACTION'S REWARD POINTS.
002000******************************************************************
002100 01  ATT-REFERENCE-RECORD.
002200     05  ATT-ID                     PIC 9(04).
002300     05  ATT-NAME                   PIC X(30).
002400     05  ATT-PLACE.
002500         10  ATT-CITY               PIC X(20).
002600         10  ATT-STATE              PIC X(02).
002700     05  ATT-LAT                    PIC S9(03)V9(06)
002800                                     SIGN LEADING SEPARATE.
002900     05  ATT-LON                    PIC S9(04)V9(06)
003000                                     SIGN LEADING SEPARATE.
