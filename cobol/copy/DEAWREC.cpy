000100******************************************************************
000200* COPYBOOK       DEAWREC
000300* DESCRIPTION     TRIP-DEAL OUTPUT RECORD (FILE: DEALS)
000400* MAINTAINED BY   APPLICATIONS - PACKAGE PRICING
000500******************************************************************
000600*    CHANGE LOG
000700*    ----------
000800*    09/22/1988  DLK  TG-0114  ORIGINAL LAYOUT - PACKAGE PRICING  TG0114
000900*                              PROJECT.
001000*    04/04/1991  RHM  TG-0235  CHANGED DEA-PRICE FROM 9(5)V99 TO  TG0235
001100*                              9(7)V99 - PROVIDER 5 QUOTES WERE
001200*                              TRUNCATING FOR LARGE FAMILIES.
001300******************************************************************
001400*    FIVE RECORDS ARE WRITTEN PER USER, ONE PER FIXED PROVIDER,
001500*    IN PROVIDER SEQUENCE 1-5 - SEE PHASE3-DEALS.
001600******************************************************************
001700 01  DEA-DEAL-RECORD.
001800     05  DEA-USER-ID                PIC 9(06).
001900     05  DEA-PROVIDER               PIC X(25).
002000     05  DEA-TRIP-ID                PIC 9(02).
002100     05  DEA-PRICE                  PIC 9(07)V9(02).
