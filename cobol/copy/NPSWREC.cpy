000100******************************************************************
000200* COPYBOOK       NPSWREC
000300* DESCRIPTION     CURRENT-POSITION FEED RECORD (FILE: NEWPOS)
000400* MAINTAINED BY   APPLICATIONS - REWARDS TRACKING
000500******************************************************************
000600*    CHANGE LOG
000700*    ----------
000800*    04/01/1986  RHM  TG-0004  ORIGINAL LAYOUT - FEED FROM THE    TG0004
000900*                              FIELD-UNIT POLLING JOB.
001000*    07/02/1987  RHM  TG-0058  SIGN LEADING SEPARATE ON LAT/LON.  TG0058
001100*    02/17/1999  BTS  TG-0561  Y2K REVIEW - NP-TS CARRIES A       TG0561
001200*                              FULL 4-DIGIT YEAR.  NO CHANGE.
001300******************************************************************
001400*    ONE RECORD PER USER IS EXPECTED PER RUN.  A USER WITH NO
001500*    NEWPOS RECORD KEEPS THEIR HISTORY UNCHANGED - SEE PHASE1-
001600*    TRACK.
001700******************************************************************
001800 01  NPS-CURRENT-POSITION-RECORD.
001900     05  NPS-USER-ID                PIC 9(06).
002000     05  NPS-LAT                    PIC S9(03)V9(06)
002100                                     SIGN LEADING SEPARATE.
002200     05  NPS-LON                    PIC S9(04)V9(06)
002300                                     SIGN LEADING SEPARATE.
002400     05  NPS-TS                     PIC X(14).
