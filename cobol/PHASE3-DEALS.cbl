000100******************************************************************
000200* PROGRAM:    3-PRICE-DEALS
000300* PURPOSE:    TRIP-DEAL PRICING.  FOR EVERY USER ON THE MASTER,
000400*             QUOTE A PRICE FROM EACH OF THE FIVE CONTRACT TRIP
000500*             PROVIDERS, USING THE USER'S TRAVEL PREFERENCES AND
000600*             THE REWARD-POINT BALANCE CARRIED FORWARD FROM THE
000700*             REWARDS STEP.
000800* TECTONICS:  COBOL, LINE SEQUENTIAL FILES, FIXED PROVIDER TABLE,
000900*             NO SORT REQUIRED - USERS AND POINTS SHARE USER-ID
001000*             ORDER.
001100******************************************************************
001200 IDENTIFICATION DIVISION.
001300 PROGRAM-ID.              3-PRICE-DEALS.
001400 AUTHOR.                  D L KOWALSKI.
001500 INSTALLATION.            SUMMIT LEISURE SYSTEMS - DATA CENTER.
001600 DATE-WRITTEN.            05/02/1986.
001700 DATE-COMPILED.
001800 SECURITY.                COMPANY CONFIDENTIAL - INTERNAL USE
001900                           ONLY.  NOT FOR DISTRIBUTION.
002000******************************************************************
002100*    CHANGE LOG
002200*    ----------
002300*    05/02/1986  DLK  TG-0012  ORIGINAL PROGRAM.                  TG0012
002400*    11/02/1986  RHM  TG-0023  A USER WITH NO POINTS RECORD (NO   TG0023
002500*                              REWARDS STEP OUTPUT FOR THEM) NOW
002600*                              PRICES AT ZERO POINTS RATHER THAN
002700*                              ABENDING THE STEP.
002800*    09/22/1988  DLK  TG-0115  APPLIED THE SAME PREFERENCE        TG0115
002900*                              DEFAULTS (1 ADULT / 0 CHILDREN /
003000*                              1 DAY) THAT THE ROSTER PRINT USES
003100*                              WHEN A USER LEFT THEM BLANK.
003200*    04/04/1991  RHM  TG-0240  DEALS COUNT AND TOTAL QUOTED VALUE TG0240
003300*                              NOW WRITTEN TO JOBTOTS FOR THE
003400*                              FINAL REPORT TRAILER.
003500*    02/17/1999  BTS  TG-0561  Y2K REVIEW - NO DATE DATA HERE.    TG0561
003600*    06/09/2003  JLC  TG-0744  PRICE FLOORED AT ZERO - A HEAVY    TG0744
003700*                              POINT BALANCE WAS DRIVING SOME
003800*                              QUOTES NEGATIVE.
003900******************************************************************
004000 ENVIRONMENT DIVISION.
004100 CONFIGURATION SECTION.
004200 SPECIAL-NAMES.
004300     C01 IS TOP-OF-FORM.
004400
004500 INPUT-OUTPUT SECTION.
004600 FILE-CONTROL.
004700
004800     SELECT USERS-IN    ASSIGN TO "USERS"
004900         ORGANIZATION IS LINE SEQUENTIAL.
005000
005100*    Per-user point balance written by 2-REWARD-CALC.
005200     SELECT POINTS-IN   ASSIGN TO "POINTS"
005300         ORGANIZATION IS LINE SEQUENTIAL.
005400
005500     SELECT DEALS-OUT   ASSIGN TO "DEALS"
005600         ORGANIZATION IS LINE SEQUENTIAL.
005700
005800     SELECT JOBTOTS-EXT ASSIGN TO "JOBTOTS"
005900         ORGANIZATION IS LINE SEQUENTIAL.
006000
006100******************************************************************
006200 DATA DIVISION.
006300 FILE SECTION.
006400
006500 FD  USERS-IN.
006600     COPY USRWREC.
006700
006800 FD  POINTS-IN.
006900     COPY PNTWREC.
007000
007100 FD  DEALS-OUT.
007200     COPY DEAWREC.
007300
007400 FD  JOBTOTS-EXT.
007500     COPY JCTWREC.
007600
007700******************************************************************
007800 WORKING-STORAGE SECTION.
007900*
008000*    END-OF-FILE SWITCH AND WORKING SUBSCRIPT, CARRIED AS
008100*    STANDALONE 77-LEVELS PER THE SHOP'S USUAL SCRATCH-ITEM HABIT.
008200*
008300 77  WS-USERS-EOF-SW            PIC X(01) VALUE SPACE.
008400     88  WS-USERS-EOF               VALUE 'Y'.
008500 77  WS-PROVIDER-SUB            PIC S9(02) COMP.
008600*
008700*    THE FIVE CONTRACT PROVIDERS.  THE LIST IS BUILT AS ONE
008800*    VALUE CLAUSE AND SLICED WITH A REDEFINES, THE WAY THIS
008900*    SHOP HAS ALWAYS HELD SMALL FIXED TABLES THAT NEVER CHANGE
009000*    FROM ONE COMPILE TO THE NEXT.
009100*
009200 01  WS-PROVIDER-LIST-V.
009300     05  FILLER                     PIC X(25)
009400                             VALUE "TRAILBLAZER TOURS        ".
009500     05  FILLER                     PIC X(25)
009600                             VALUE "SUMMIT PACKAGE HOLIDAYS  ".
009700     05  FILLER                     PIC X(25)
009800                             VALUE "HORIZON TRAVEL GROUP     ".
009900     05  FILLER                     PIC X(25)
010000                             VALUE "CROWN COACH VACATIONS    ".
010100     05  FILLER                     PIC X(25)
010200                             VALUE "BLUE RIDGE GETAWAYS      ".
010300
010400 01  WS-PROVIDER-TABLE REDEFINES WS-PROVIDER-LIST-V.
010500     05  WS-PROVIDER-NAME OCCURS 5 TIMES
010600                           PIC X(25).
010700
010800 01  WS-PRICE-CONSTANTS.
010900     05  WS-BASE-RATE               PIC S9(05)V9(02)
011000                                     VALUE 120.00.
011100     05  WS-CHILD-FACTOR            PIC S9(01)V9(02)
011200                                     VALUE 0.80.
011300     05  WS-VARIANCE-RATE           PIC S9(05)V9(02)
011400                                     VALUE 15.00.
011500     05  WS-POINT-DISCOUNT-RATE     PIC S9(01)V9(04)
011600                                     VALUE 0.01.
011700
011800 01  WS-EOF-SWITCHES.
011900     05  WS-POINTS-EOF-SW           PIC X(01) VALUE SPACE.
012000         88  WS-POINTS-EOF               VALUE 'Y'.
012100     05  FILLER                     PIC X(03).
012200
012300 01  WS-MERGE-KEYS.
012400     05  WS-USR-KEY                 PIC 9(06) VALUE 999999.
012500     05  WS-PNT-KEY                 PIC 9(06) VALUE 999999.
012600*
012700*    EDITED VIEW OF THE MERGE KEYS FOR THE OPTIONAL TRACE
012800*    DISPLAY (UPSI-0 ON).
012900*
013000 01  WS-MERGE-KEYS-R REDEFINES WS-MERGE-KEYS.
013100     05  WS-MK-EDIT             PIC Z(05)9  OCCURS 2.
013200
013300 01  WS-USER-PREFERENCES.
013400     05  WS-ADULTS                  PIC S9(03) COMP.
013500     05  WS-CHILDREN                PIC S9(03) COMP.
013600     05  WS-TRIP-DAYS               PIC S9(03) COMP.
013700     05  WS-POINT-BALANCE           PIC S9(06) COMP.
013800
013900 01  WS-PRICE-WORK.
014000     05  WS-BASE-AMOUNT             PIC S9(07)V9(02).
014100     05  WS-VARIANCE-AMOUNT         PIC S9(07)V9(02).
014200     05  WS-DISCOUNT-AMOUNT         PIC S9(07)V9(02).
014300     05  WS-QUOTED-PRICE            PIC S9(07)V9(02).
014400
014500 01  WS-JOB-TOTALS.
014600     05  WS-DEAL-COUNT              PIC S9(08) COMP VALUE ZERO.
014700     05  WS-DEAL-VALUE              PIC S9(09)V9(02)
014800                                     VALUE ZERO.
014900
015000******************************************************************
015100 PROCEDURE DIVISION.
015200 MAIN-PROCEDURE.
015300
015400     OPEN INPUT  USERS-IN POINTS-IN
015500     OPEN OUTPUT DEALS-OUT
015600     OPEN EXTEND JOBTOTS-EXT
015700
015800     PERFORM 1000-READ-USER  THRU 1000-EXIT
015900     PERFORM 1010-READ-POINT THRU 1010-EXIT
016000
016100     PERFORM 2000-PRICE-ONE-USER THRU 2000-EXIT
016200         UNTIL WS-USERS-EOF
016300
016400     PERFORM 9000-WRITE-JOBTOT THRU 9000-EXIT
016500
016600     CLOSE USERS-IN POINTS-IN DEALS-OUT JOBTOTS-EXT
016700
016800     PERFORM FIN-PGM
016900     .
017000
017100*===============================================================*
017200*    FILE READS.
017300*===============================================================*
017400
017500 1000-READ-USER.
017600     READ USERS-IN
017700         AT END
017800             SET WS-USERS-EOF TO TRUE
017900             MOVE 999999 TO WS-USR-KEY
018000         NOT AT END
018100             MOVE USR-ID TO WS-USR-KEY
018200     END-READ
018300     .
018400 1000-EXIT.
018500     EXIT.
018600
018700 1010-READ-POINT.
018800     READ POINTS-IN
018900         AT END
019000             SET WS-POINTS-EOF TO TRUE
019100             MOVE 999999 TO WS-PNT-KEY
019200         NOT AT END
019300             MOVE PNT-USER-ID TO WS-PNT-KEY
019400     END-READ
019500     .
019600 1010-EXIT.
019700     EXIT.
019800
019900*===============================================================*
020000*    ONE USER'S FIVE PROVIDER QUOTES.  A USER WITH NO POINTS-
020100*    IN RECORD (NEVER PROCESSED BY 2-REWARD-CALC, OR SIMPLY NO
020200*    REWARDS EARNED) PRICES AT A ZERO POINT BALANCE (TG-0023).
020300*===============================================================*
020400
020500 2000-PRICE-ONE-USER.
020600     MOVE ZERO TO WS-POINT-BALANCE
020700
020800     IF WS-PNT-KEY = WS-USR-KEY
020900         MOVE PNT-POINTS TO WS-POINT-BALANCE
021000         PERFORM 1010-READ-POINT THRU 1010-EXIT
021100     END-IF
021200
021300     PERFORM 2100-APPLY-DEFAULTS THRU 2100-EXIT
021400
021500     PERFORM 2200-PRICE-ONE-PROVIDER THRU 2200-EXIT
021600         VARYING WS-PROVIDER-SUB FROM 1 BY 1
021700             UNTIL WS-PROVIDER-SUB > 5
021800
021900     PERFORM 1000-READ-USER THRU 1000-EXIT
022000     .
022100 2000-EXIT.
022200     EXIT.
022300
022400*===============================================================*
022500*    R6 - PREFERENCE DEFAULTS.  A ZERO OR UNSET PREFERENCE
022600*    BECOMES 1 ADULT, 0 CHILDREN, 1 TRIP-DAY.
022700*===============================================================*
022800
022900 2100-APPLY-DEFAULTS.
023000     MOVE USR-ADULTS    TO WS-ADULTS
023100     MOVE USR-CHILDREN  TO WS-CHILDREN
023200     MOVE USR-TRIP-DAYS TO WS-TRIP-DAYS
023300
023400     IF WS-ADULTS = ZERO
023500         MOVE 1 TO WS-ADULTS
023600     END-IF
023700
023800     IF WS-TRIP-DAYS = ZERO
023900         MOVE 1 TO WS-TRIP-DAYS
024000     END-IF
024100     .
024200 2100-EXIT.
024300     EXIT.
024400
024500*===============================================================*
024600*    R5 - PRICE FORMULA FOR ONE PROVIDER.
024700*===============================================================*
024800
024900 2200-PRICE-ONE-PROVIDER.
025000     COMPUTE WS-BASE-AMOUNT =
025100         WS-BASE-RATE * WS-TRIP-DAYS *
025200         (WS-ADULTS + (WS-CHILD-FACTOR * WS-CHILDREN))
025300
025400     COMPUTE WS-VARIANCE-AMOUNT =
025500         WS-VARIANCE-RATE * WS-PROVIDER-SUB
025600
025700     COMPUTE WS-DISCOUNT-AMOUNT =
025800         WS-POINT-BALANCE * WS-POINT-DISCOUNT-RATE
025900
026000     COMPUTE WS-QUOTED-PRICE ROUNDED =
026100         WS-BASE-AMOUNT + WS-VARIANCE-AMOUNT - WS-DISCOUNT-AMOUNT
026200
026300     IF WS-QUOTED-PRICE < ZERO
026400         MOVE ZERO TO WS-QUOTED-PRICE
026500     END-IF
026600
026700     MOVE SPACES               TO DEA-DEAL-RECORD
026800     MOVE USR-ID                TO DEA-USER-ID
026900     MOVE WS-PROVIDER-NAME(WS-PROVIDER-SUB) TO DEA-PROVIDER
027000     MOVE WS-PROVIDER-SUB       TO DEA-TRIP-ID
027100     MOVE WS-QUOTED-PRICE       TO DEA-PRICE
027200
027300     WRITE DEA-DEAL-RECORD
027400
027500     ADD 1               TO WS-DEAL-COUNT
027600     ADD WS-QUOTED-PRICE TO WS-DEAL-VALUE
027700     .
027800 2200-EXIT.
027900     EXIT.
028000
028100*===============================================================*
028200*    JOB CONTROL TOTAL - READ BY THE FINAL REPORT STEP.
028300*===============================================================*
028400
028500 9000-WRITE-JOBTOT.
028600     MOVE SPACES         TO JCT-CONTROL-TOTAL-RECORD
028700     SET JCT-STEP-DEALS  TO TRUE
028800     MOVE WS-DEAL-COUNT  TO JCT-COUNT-1
028900     MOVE ZERO           TO JCT-COUNT-2
029000     MOVE WS-DEAL-VALUE  TO JCT-AMOUNT
029100     WRITE JCT-CONTROL-TOTAL-RECORD
029200     .
029300 9000-EXIT.
029400     EXIT.
029500
029600*===============================================================*
029700 FIN-PGM.
029800     STOP RUN.
029900*===============================================================*
